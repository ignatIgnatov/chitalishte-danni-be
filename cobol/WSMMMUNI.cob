000100*********************************************                     
000110*                                                                 
000120*     RECORD DEFINITION FOR MUNICIPALITY                          
000130*            REGISTER MASTER FILE                                 
000140*            USES MU-CODE AS KEY                                  
000150*                                                                 
000160*********************************************                     
000170* RECORD LENGTH 250 BYTES.                                        
000180*                                                                 
000190* 24/06/89 RA  - CREATED FOR REGISTER SUITE.                      
000200* 11/09/94 SK  CR-2114  ADDED DISTRICT NAME, WAS HELD ON A        
000210*             SEPARATE CARD DECK UP TO NOW.                       
000220* 19/02/98 PD  Y2K-07   NO DATE FIELDS HELD ON THIS RECORD -      
000230*             REVIEWED FOR COMPLIANCE, NO CHANGE REQUIRED.        
000240* 14/05/03 MT  CR-2690  POPULATION FIELD WIDENED 9(7) TO 9(9)     
000250*             AFTER BOUNDARY REVIEW.                              
000260* 08/11/11 VN  CR-3350  ADDED THE TWO AGE-BAND AGGREGATE          
000270*             FIELDS SO THE SETTLEMENT ROLL-UP CAN POST BACK      
000280*             ONTO THE MUNICIPALITY WITHOUT A SEPARATE TABLE.     
000290* 03/04/22 DP  PR-4021  REBUILT FOR NSI/NAP RECONCILIATION        
000300*             PROJECT - NO LAYOUT CHANGE, COMMENTS ONLY.          
000310*                                                                 
000320 01  MM-MUNICIPALITY-RECORD.                                      
000330     03  MU-CODE                   PIC X(10).                     
000340*    MU-CODE IS THE REGISTER BUSINESS KEY, UNIQUE.                
000350     03  MU-NAME                   PIC X(100).                    
000360     03  MU-DISTRICT               PIC X(100).                    
000370     03  MU-TOTAL-CHITALISHTA      PIC 9(9).                      
000380*    COUNT OF REGISTERED CHITALISHTA - NSI FIELD "V".             
000390     03  MU-POPULATION             PIC 9(9).                      
000400*    TOTAL MUNICIPALITY POPULATION - NSI FIELD "DS".              
000410     03  MU-POP-UNDER-15-AGG       PIC 9(9).                      
000420*    SUMMED FROM SETTLEMENT ROLL (MM200) - FIELD "DT".            
000430     03  MU-POP-OVER-65-AGG        PIC 9(9).                      
000440*    SUMMED FROM SETTLEMENT ROLL (MM200) - FIELD "DV".            
000450     03  MU-AGG-IND.                                              
000460         05  MU-POP-U15-SET        PIC X VALUE "N".               
000470             88  MU-POP-U15-IS-SET   VALUE "Y".                   
000480         05  MU-POP-O65-SET        PIC X VALUE "N".               
000490             88  MU-POP-O65-IS-SET   VALUE "Y".                   
000500*    SET WHEN MM200 HAS POSTED A REAL (EVEN IF ZERO)              
000510*    AGGREGATE, SO "MISSING-ONLY" MODE CAN TELL A TRUE            
000520*    ZERO FROM A NEVER-AGGREGATED MUNICIPALITY.                   
000530     03  FILLER                    PIC X(18).                     
