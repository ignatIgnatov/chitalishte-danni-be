000100*********************************************                     
000110*                                                                 
000120*     FILE-CONTROL SELECT FOR METR-FILE                           
000130*                                                                 
000140*********************************************                     
000150* 03/04/22 DP  PR-4021  CREATED - OUTPUT FILE, OPENED             
000160*             I-O BY MM300 AND OUTPUT (THEN I-O) BY MM100.        
000170*                                                                 
000180     SELECT  METR-FILE  ASSIGN TO "METRFILE"                      
000190             ORGANIZATION LINE SEQUENTIAL                         
000200             STATUS METR-STATUS.                                  
