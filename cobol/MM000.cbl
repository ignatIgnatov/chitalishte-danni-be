000100******************************************************************
000110*             MUNICIPALITY METRICS BATCH - RUN DRIVER             
000120******************************************************************
000130*                                                                 
000140 IDENTIFICATION DIVISION.                                         
000150*================================================================ 
000160 PROGRAM-ID.        MM000.                                        
000170 AUTHOR.            R. ANGELOV.                                   
000180 INSTALLATION.      MINISTRY OF CULTURE - CHITALISHTE REGISTER    
000190                        UNIT, SOFIA.                              
000200 DATE-WRITTEN.      24/06/89.                                     
000210 DATE-COMPILED.                                                   
000220 SECURITY.          INTERNAL USE ONLY - REGISTER UNIT STAFF.      
000230*                                                                 
000240*    REMARKS.       NIGHTLY / ON-DEMAND RUN DRIVER FOR THE        
000250*                   MUNICIPALITY METRICS BATCH.  CALLS MM100      
000260*                   (METRICS CALCULATION), THEN MM200             
000270*                   (SETTLEMENT POPULATION ROLL-UP), THEN MM300   
000280*                   (DEMOGRAPHIC RATE REFRESH + VERIFY) IN THAT   
000290*                   ORDER.  MM200 MUST RUN BEFORE MM300 - THE     
000300*                   AGGREGATES MM300 READS ARE NOT CURRENT        
000310*                   UNTIL MM200 HAS POSTED THEM.                  
000320*                                                                 
000330*    CALLED MODULES.     MM100.  MM200.  MM300.                   
000340*                                                                 
000350*    FILES USED.         NONE - THIS PROGRAM OPENS NOTHING,       
000360*                        IT ONLY SEQUENCES THE THREE UNITS.       
000370*                                                                 
000380*    SWITCHES USED.      UPSI-0 - OFF = MISSING-ONLY SETTLEMENT   
000390*                        AGGREGATION (DEFAULT NIGHTLY RUN).       
000400*                        ON  = FORCE A FULL RE-AGGREGATION (SET   
000410*                        BY OPERATOR WHEN SETTLEMENT DATA HAS     
000420*                        BEEN RE-LOADED FROM NSI).                
000430*                                                                 
000440*    ERROR MESSAGES USED.  MM090, MM091, MM092 (SEE PROC DIV).    
000450*                                                                 
000460***************************************************************** 
000470*CHANGES.                                                         
000480*24/06/89 RA  - CREATED.  CHAINS THE BASIC-INFO AND SUBSIDY       
000490*            CALCULATION STEPS THAT USED TO BE RUN BY HAND        
000500*            FROM TWO SEPARATE CARD-DECK JOBS.                    
000510*14/03/94 SK  CR-2090  ADDED THE SETTLEMENT ROLL-UP STEP,         
000520*            PULLED OUT OF MM100 INTO ITS OWN PROGRAM (MM200)     
000530*            SO IT CAN BE RE-RUN ON ITS OWN AFTER A RELOAD.       
000540*19/02/98 PD  Y2K-07   DATE FIELDS REVIEWED - RUN-DATE STAMP      
000550*            ALREADY CCYY, NO CHANGE REQUIRED.                    
000560*06/07/03 MT  CR-2690  CALL SEQUENCE NOW ABORTS THE REMAINING     
000570*            STEPS (MM090) IF MM100 RETURNS A HARD ERROR          
000580*            RATHER THAN PRESSING ON REGARDLESS.                  
000590*21/10/11 VN  CR-3350  ADDED MM300 TO THE CHAIN - REFRESHES       
000600*            THE TWO PER-1K RATES ONCE MM200 HAS POSTED.          
000610*30/03/17 JH  CR-3800  UPSI-0 ADDED SO THE OPERATOR CAN ASK       
000620*            FOR A FORCED RE-AGGREGATION WITHOUT A SPECIAL        
000630*            JOB - WAS A ONE-OFF STREAM BEFORE THIS.              
000640*03/04/22 DP  PR-4021  RE-TARGETED AT THE NSI 2022 / NAP 2023     
000650*            RECONCILIATION PROJECT - CALLED PROGRAMS RENAMED     
000660*            FROM THE OLD MR0nn SERIES TO MM0nn/1nn/2nn/3nn.      
000670*22/11/24 JH  PR-4190  END-OF-RUN BANNER NOW SHOWS ALL THREE      
000680*            UNITS' COUNTS, NOT JUST MM100'S.                     
000690*09/08/26 KI  PR-4260  TIDY-UP PASS - NO LOGIC CHANGE.            
000700***************************************************************** 
000710*                                                                 
000720 ENVIRONMENT DIVISION.                                            
000730*================================================================ 
000740 CONFIGURATION SECTION.                                           
000750 SPECIAL-NAMES.                                                   
000760         C01 IS TOP-OF-FORM                                       
000770         UPSI 0 IS MM-FORCE-AGGREGATE-SW.                         
000780 INPUT-OUTPUT SECTION.                                            
000790 FILE-CONTROL.                                                    
000800*                                                                 
000810 DATA DIVISION.                                                   
000820*================================================================ 
000830 FILE SECTION.                                                    
000840*                                                                 
000850 WORKING-STORAGE SECTION.                                         
000860 77  PROG-NAME             PIC X(15) VALUE "MM000 (3.01)".        
000870*                                                                 
000880 COPY "WSMMDATE.cob".                                             
000890 COPY "WSMMPARM.cob".                                             
000900*                                                                 
000910 01  WS-CALLING-DATA.                                             
000920     03  WS-CALLED            PIC X(8).                           
000930     03  WS-CALLER            PIC X(8)  VALUE "MM000".            
000940     03  WS-TERM-CODE         PIC 99    VALUE ZERO.               
000950     03  WS-PROCESS-FUNC      PIC 9     VALUE ZERO.               
000960     03  WS-CD-ARGS           PIC X(13) VALUE SPACES.             
000970*    SET TO "FORCE" OR "MISS " BEFORE CALLING MM200.              
000980*                                                                 
000990 01  WS-RETURN-CODES.                                             
001000     03  WS-MM100-RETCODE     PIC S9(4) COMP VALUE ZERO.          
001010     03  WS-MM200-RETCODE     PIC S9(4) COMP VALUE ZERO.          
001020     03  WS-MM300-RETCODE     PIC S9(4) COMP VALUE ZERO.          
001030*                                                                 
001040 01  WS-UNIT-COUNTS.                                              
001050     03  WS-MM100-DONE        PIC 9(5)  COMP VALUE ZERO.          
001060     03  WS-MM100-OK          PIC 9(5)  COMP VALUE ZERO.          
001070     03  WS-MM100-ERR         PIC 9(5)  COMP VALUE ZERO.          
001080     03  WS-MM200-DONE        PIC 9(5)  COMP VALUE ZERO.          
001090     03  WS-MM300-DONE        PIC 9(5)  COMP VALUE ZERO.          
001100     03  WS-MM300-MISMATCH    PIC 9(5)  COMP VALUE ZERO.          
001110*                                                                 
001120 01  WS-ABORT-SW          PIC X     VALUE "N".                    
001130         88  WS-ABORT-RUN             VALUE "Y".                  
001140*                                                                 
001150 01  ERROR-MESSAGES.                                              
001160     03  MM090      PIC X(38) VALUE                               
001170             "MM090 METRICS CALCULATION ABORTED RC".              
001180     03  MM091      PIC X(35) VALUE                               
001190             "MM091 SETTLEMENT ROLL-UP ABORTED RC".               
001200     03  MM092      PIC X(34) VALUE                               
001210             "MM092 RATE REFRESH ABORTED RC".                     
001220*                                                                 
001230 PROCEDURE DIVISION.                                              
001240*================================================================ 
001250 0100-MAIN-CONTROL.                                               
001260     PERFORM 0200-START-OF-RUN THRU 0200-EXIT.                    
001270     PERFORM 0300-RUN-MM100 THRU 0300-EXIT.                       
001280     IF NOT WS-ABORT-RUN                                          
001290         PERFORM 0400-RUN-MM200 THRU 0400-EXIT.                   
001300     IF NOT WS-ABORT-RUN                                          
001310         PERFORM 0500-RUN-MM300 THRU 0500-EXIT.                   
001320     PERFORM 0900-END-OF-RUN THRU 0900-EXIT.                      
001330     GOBACK.                                                      
001340*                                                                 
001350 0100-EXIT.                                                       
001360         EXIT.                                                    
001370*                                                                 
001380 0200-START-OF-RUN.                                               
001390     ACCEPT  MM-RUN-DATE-ACCEPT FROM DATE YYYYMMDD.               
001400     MOVE    MM-RUN-DATE-ACCEPT TO MM-RUN-DATE-BIN.               
001410     INITIALIZE MM-ISO-VIEW.                                      
001420     MOVE    MM-ACC-CCYY TO MM-ISO-CCYY.                          
001430     MOVE    MM-ACC-MM   TO MM-ISO-MM.                            
001440     MOVE    MM-ACC-DD   TO MM-ISO-DD.                            
001450     DISPLAY "MM000 MUNICIPALITY METRICS BATCH - RUN STARTED "    
001460              MM-RUN-DATE-ISO.                                    
001470 0200-EXIT.                                                       
001480         EXIT.                                                    
001490*                                                                 
001500 0300-RUN-MM100.                                                  
001510     CALL "MM100" USING WS-MM100-RETCODE                          
001520                         WS-MM100-DONE                            
001530                         WS-MM100-OK                              
001540                         WS-MM100-ERR.                            
001550     IF WS-MM100-RETCODE NOT = ZERO                               
001560         DISPLAY MM090 WS-MM100-RETCODE                           
001570         SET  WS-ABORT-RUN TO TRUE.                               
001580 0300-EXIT.                                                       
001590         EXIT.                                                    
001600*                                                                 
001610 0400-RUN-MM200.                                                  
001620     IF MM-FORCE-AGGREGATE-SW                                     
001630         MOVE "FORCE" TO WS-CD-ARGS                               
001640     ELSE                                                         
001650         MOVE "MISS " TO WS-CD-ARGS.                              
001660     CALL "MM200" USING WS-CD-ARGS                                
001670                         WS-MM200-RETCODE                         
001680                         WS-MM200-DONE.                           
001690     IF WS-MM200-RETCODE NOT = ZERO                               
001700         DISPLAY MM091 WS-MM200-RETCODE                           
001710         SET  WS-ABORT-RUN TO TRUE.                               
001720 0400-EXIT.                                                       
001730         EXIT.                                                    
001740*                                                                 
001750 0500-RUN-MM300.                                                  
001760     CALL "MM300" USING WS-MM300-RETCODE                          
001770                         WS-MM300-DONE                            
001780                         WS-MM300-MISMATCH.                       
001790     IF WS-MM300-RETCODE NOT = ZERO                               
001800         DISPLAY MM092 WS-MM300-RETCODE.                          
001810 0500-EXIT.                                                       
001820         EXIT.                                                    
001830*                                                                 
001840 0900-END-OF-RUN.                                                 
001850     DISPLAY "MM000 MUNICIPALITIES PROCESSED (MM100) "            
001860              WS-MM100-DONE " OK " WS-MM100-OK                    
001870              " ERRORS " WS-MM100-ERR.                            
001880     DISPLAY "MM000 MUNICIPALITIES AGGREGATED (MM200) "           
001890              WS-MM200-DONE.                                      
001900     DISPLAY "MM000 METRICS ROWS REFRESHED (MM300) "              
001910              WS-MM300-DONE " MISMATCHES " WS-MM300-MISMATCH.     
001920     DISPLAY "MM000 MUNICIPALITY METRICS BATCH - RUN ENDED "      
001930              MM-RUN-DATE-ISO.                                    
001940 0900-EXIT.                                                       
001950         EXIT.                                                    
