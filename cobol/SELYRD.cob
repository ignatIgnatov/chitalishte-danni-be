000100*********************************************                     
000110*                                                                 
000120*      FILE-CONTROL SELECT FOR YRD-FILE                           
000130*                                                                 
000140*********************************************                     
000150* 03/04/22 DP  PR-4021  CREATED.                                  
000160*                                                                 
000170     SELECT  YRD-FILE   ASSIGN TO "YRDFILE"                       
000180             ORGANIZATION LINE SEQUENTIAL                         
000190             STATUS YRD-STATUS.                                   
