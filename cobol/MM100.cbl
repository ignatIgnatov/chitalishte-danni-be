000100******************************************************************
000110*                MUNICIPALITY METRICS CALCULATION                 
000120*                  (NSI / NAP / SUBSIDY FIGURES)                  
000130******************************************************************
000140*                                                                 
000150 IDENTIFICATION DIVISION.                                         
000160*================================================================ 
000170 PROGRAM-ID.        MM100.                                        
000180 AUTHOR.            R. ANGELOV.                                   
000190 INSTALLATION.      MINISTRY OF CULTURE - CHITALISHTE REGISTER    
000200                        UNIT, SOFIA.                              
000210 DATE-WRITTEN.      24/06/89.                                     
000220 DATE-COMPILED.                                                   
000230 SECURITY.          INTERNAL USE ONLY - REGISTER UNIT STAFF.      
000240*                                                                 
000250*    REMARKS.       FOR EVERY MUNICIPALITY, READS THE NSI/2022    
000260*                   AND NAP/2023 YEAR-DATA ROWS, THE LATEST       
000270*                   YEAR-DATA ROW (SUBSIDY/ALLOTMENT FIGURES),    
000280*                   ITS GROUP OF CHITALISHTE REGISTER ROWS AND    
000290*                   THEIR TRAINING RETURNS, AND CALCULATES THE    
000300*                   24 STORED METRICS.  CALLED BY MM000 BEFORE    
000310*                   MM200/MM300 RUN.                              
000320*                                                                 
000330*    CALLED MODULES.     NONE.                                    
000340*                                                                 
000350*    FILES USED.         MUNI-FILE   (INPUT)                      
000360*                        YRD-FILE    (INPUT, GROUPED BY MUNI)     
000370*                        CHIT-FILE   (INPUT, GROUPED BY MUNI)     
000380*                        CHYR-FILE   (INPUT, LOADED TO TABLE      
000390*                                     ONCE AT START OF RUN)       
000400*                        METR-FILE   (OUTPUT)                     
000410*                                                                 
000420*    TABLES USED.        WS-CHYR-TABLE - ONE ENTRY PER 2023       
000430*                        TRAINING RETURN, LOADED FROM CHYR-       
000440*                        FILE BEFORE THE MAIN MERGE STARTS SO     
000450*                        MM100 CAN LOOK A REG-N'S TRAINING        
000460*                        FIGURE UP WHILE WALKING CHIT-FILE IN     
000470*                        MUNICIPALITY-CODE ORDER (CHYR-FILE       
000480*                        ITSELF IS KEYED BY REG-N, NOT BY         
000490*                        MUNICIPALITY, SO IT CANNOT BE MERGED     
000500*                        STRAIGHT INTO THE MAIN PASS).            
000510*                                                                 
000520***************************************************************** 
000530*CHANGES.                                                         
000540*24/06/89 RA  - CREATED AS THE ANNUAL STATISTICAL RETURN          
000550*            CALCULATION, ORIGINALLY PRINTED - SEE THE OLD        
000560*            MR100 PROGRAM (WITHDRAWN) FOR THE PRINT LAYOUT.      
000570*11/09/94 SK  CR-2114  VILLAGE/CITY SPLIT ADDED TO BASIC INFO,    
000580*            PULLED FROM THE REGISTER CARD'S CLASSIFIER.          
000590*19/02/98 PD  Y2K-07   YEAR FIELDS REVIEWED - ALL CCYY.           
000600*06/07/03 MT  CR-2690  REVENUE/EXPENSE PERCENTAGES ADDED.         
000610*21/10/11 VN  CR-3350  PERSONNEL METRICS AND THE FIVE             
000620*            POPULATION-BASED RATES ADDED.                        
000630*14/03/17 JH  CR-3800  TRAINING-RETURN LOOKUP RE-WRITTEN TO       
000640*            USE A LOADED TABLE INSTEAD OF A ONE-FOR-ONE          
000650*            RE-READ OF CHYR-FILE PER CHITALISHTE (THE OLD        
000660*            WAY TOOK OVER AN HOUR ONCE THE REGISTER PASSED       
000670*            4000 ENTRIES).                                       
000680*03/04/22 DP  PR-4021  REBUILT AROUND THE SINGLE MM-MUNI-         
000690*            YEAR-RECORD FILE REPLACING THE OLD SEPARATE NSI      
000700*            AND NAP EXTRACTS - OUTPUT IS NOW A STORED ROW,       
000710*            NOT A PRINTED RETURN (PRINT-FILE REMOVED).           
000720*19/07/23 DP  PR-4077  ADDED THE SUBSIDY/ALLOTMENT AND            
000730*            POPULATION-BASED METRICS BLOCKS.                     
000740*22/11/24 JH  PR-4190  SET-INDICATORS ADDED SO A METRIC LEFT      
000750*            UNCOMPUTED THIS RUN DOES NOT LOOK LIKE A             
000760*            GENUINE ZERO TO MM300'S VERIFY PASS.                 
000770*09/08/26 KI  PR-4260  TIDY-UP PASS - NO LOGIC CHANGE.            
000780***************************************************************** 
000790*                                                                 
000800 ENVIRONMENT DIVISION.                                            
000810*================================================================ 
000820 CONFIGURATION SECTION.                                           
000830 SPECIAL-NAMES.                                                   
000840         C01 IS TOP-OF-FORM.                                      
000850 INPUT-OUTPUT SECTION.                                            
000860 FILE-CONTROL.                                                    
000870     COPY "SELMUNI.cob".                                          
000880     COPY "SELYRD.cob".                                           
000890     COPY "SELCHIT.cob".                                          
000900     COPY "SELCHYR.cob".                                          
000910     COPY "SELMETR.cob".                                          
000920*                                                                 
000930 DATA DIVISION.                                                   
000940*================================================================ 
000950 FILE SECTION.                                                    
000960 COPY "FDMUNI.cob".                                               
000970 COPY "FDYRD.cob".                                                
000980 COPY "FDCHIT.cob".                                               
000990 COPY "FDCHYR.cob".                                               
001000 COPY "FDMETR.cob".                                               
001010*                                                                 
001020 WORKING-STORAGE SECTION.                                         
001030 77  PROG-NAME             PIC X(15) VALUE "MM100 (3.01)".        
001040*                                                                 
001050 COPY "WSMMDATE.cob".                                             
001060 COPY "WSMMPARM.cob".                                             
001070*                                                                 
001080 01  WS-FILE-STATUSES.                                            
001090     03  MUNI-STATUS           PIC XX.                            
001100     03  YRD-STATUS            PIC XX.                            
001110     03  CHIT-STATUS           PIC XX.                            
001120     03  CHYR-STATUS           PIC XX.                            
001130     03  METR-STATUS           PIC XX.                            
001140*                                                                 
001150 01  WS-EOF-SWITCHES.                                             
001160     03  WS-MUNI-EOF-SW       PIC X     VALUE "N".                
001170         88  MUNI-EOF                   VALUE "Y".                
001180     03  WS-YRD-EOF-SW        PIC X     VALUE "N".                
001190         88  YRD-EOF                    VALUE "Y".                
001200     03  WS-CHIT-EOF-SW       PIC X     VALUE "N".                
001210         88  CHIT-EOF                   VALUE "Y".                
001220     03  WS-CHYR-EOF-SW       PIC X     VALUE "N".                
001230         88  CHYR-EOF                   VALUE "Y".                
001240*                                                                 
001250 01  WS-ROW-FOUND-SWITCHES.                                       
001260     03  WS-NSI-FOUND-SW      PIC X     VALUE "N".                
001270         88  NSI-ROW-FOUND              VALUE "Y".                
001280     03  WS-NAP-FOUND-SW      PIC X     VALUE "N".                
001290         88  NAP-ROW-FOUND              VALUE "Y".                
001300     03  WS-LATEST-FOUND-SW   PIC X     VALUE "N".                
001310         88  LATEST-ROW-FOUND           VALUE "Y".                
001320*                                                                 
001330*    WORKING COPIES OF THE THREE YEAR-DATA VIEWS MM100            
001340*    NEEDS - NSI/2022, NAP/2023, AND THE LATEST YEAR SEEN         
001350*    FOR THIS MUNICIPALITY (ROWS ARRIVE YEAR-ASCENDING SO         
001360*    THE LAST ONE COPIED INTO WS-LATEST-ROW IS, BY                
001370*    DEFINITION, THE LATEST).                                     
001380 01  WS-NSI-ROW.                                                  
001390     03  NS-TOTAL-STAFF        PIC 9(9).                          
001400     03  NS-STAFF-HI-ED        PIC 9(9).                          
001410     03  NS-STAFF-SEC-ED       PIC 9(9).                          
001420     03  NS-SECRETARIES        PIC 9(9).                          
001430     03  NS-SECR-HI-ED         PIC 9(9).                          
001440     03  NS-TOTAL-REVENUE      PIC S9(13)V9(2) COMP-3.            
001450     03  NS-REV-SUBSIDY        PIC S9(13)V9(2) COMP-3.            
001460     03  NS-REV-RENT           PIC S9(13)V9(2) COMP-3.            
001470     03  NS-TOTAL-EXPENSES     PIC S9(13)V9(2) COMP-3.            
001480     03  NS-EXP-SALARIES       PIC S9(13)V9(2) COMP-3.            
001490     03  NS-EXP-SOC-SECURITY   PIC S9(13)V9(2) COMP-3.            
001500 01  WS-NAP-ROW.                                                  
001510     03  NP-AVG-INSURANCE-INC  PIC S9(8)V9(2)  COMP-3.            
001520     03  NP-UNIQUE-EMP-CONTR   PIC 9(9).                          
001530 01  WS-LATEST-ROW.                                               
001540     03  LT-SUBSIDIZED-POS     PIC 9(9).                          
001550     03  LT-ADDITIONAL-POS     PIC 9(9).                          
001560     03  LT-STUDENTS-NUMBER    PIC 9(9).                          
001570     03  LT-KIDS-KINDERGARTEN  PIC 9(9).                          
001580*                                                                 
001590*    CHITALISHTE-GROUP TALLIES, RESET PER MUNICIPALITY.           
001600 01  WS-CHIT-TALLIES.                                             
001610     03  WS-VILLAGE-COUNT      PIC 9(9)   COMP.                   
001620     03  WS-CITY-COUNT         PIC 9(9)   COMP.                   
001630     03  WS-NO-TRAINING-COUNT  PIC 9(9)   COMP.                   
001640*                                                                 
001650*    TRAINING-RETURN TABLE, LOADED ONCE AT START OF RUN -         
001660*    SEE 1200-LOAD-CHYR-TABLE.  SIZED FOR A REGISTER OF UP        
001670*    TO 4000 CHITALISHTE; RAISE WS-CHYR-MAX IF THE REGISTER       
001680*    GROWS PAST THAT.                                             
001690 01  WS-CHYR-TABLE.                                               
001700     03  WS-CHYR-COUNT         PIC 9(5)   COMP VALUE ZERO.        
001710     03  WS-CHYR-MAX           PIC 9(5)   COMP VALUE 4000.        
001720     03  WS-CHYR-ENTRY         OCCURS 4000 TIMES                  
001730             ASCENDING KEY IS WS-CHYR-REG-N                       
001740             INDEXED BY CHYR-IDX.                                 
001750         05  WS-CHYR-REG-N         PIC X(50).                     
001760         05  WS-CHYR-TRAINING      PIC S9(9).                     
001770*                                                                 
001780*    SHARED PERCENTAGE CALCULATION WORK (4-DECIMAL INTERNAL       
001790*    PRECISION, THEN TIMES 100 ROUNDED TO 2 DECIMALS, PER         
001800*    THE BUSINESS RULES PREAMBLE).                                
001810 01  WS-PERCENT-WORK.                                             
001820     03  WS-PCT-NUMERATOR      PIC S9(13)V9(2) COMP-3.            
001830     03  WS-PCT-DENOMINATOR    PIC S9(13)V9(2) COMP-3.            
001840     03  WS-PCT-INTERMEDIATE   PIC S9(5)V9(4)  COMP-3.            
001850     03  WS-PCT-RESULT         PIC S9(3)V9(2)  COMP-3.            
001860*                                                                 
001870*    SHARED RATE CALCULATION WORK (5-DECIMAL INTERNAL             
001880*    PRECISION, THEN TIMES THE SCALE FACTOR ROUNDED TO 1          
001890*    DECIMAL, PER THE BUSINESS RULES PREAMBLE).                   
001900 01  WS-RATE-WORK.                                                
001910     03  WS-RATE-NUMERATOR     PIC S9(9)       COMP-3.            
001920     03  WS-RATE-DENOMINATOR   PIC S9(9)       COMP-3.            
001930     03  WS-RATE-INTERMEDIATE  PIC S9(3)V9(5)  COMP-3.            
001940     03  WS-RATE-SCALE         PIC 9(5)        COMP.              
001950     03  WS-RATE-RESULT        PIC S9(8)V9(1)  COMP-3.            
001960*                                                                 
001970 01  WS-RUN-COUNTERS.                                             
001980     03  WS-PROCESSED-COUNT    PIC 9(5)   COMP VALUE ZERO.        
001990     03  WS-SUCCESS-COUNT      PIC 9(5)   COMP VALUE ZERO.        
002000     03  WS-ERROR-COUNT        PIC 9(5)   COMP VALUE ZERO.        
002010*                                                                 
002020 LINKAGE SECTION.                                                 
002030 01  LK-RETURN-CODE        PIC S9(4)  COMP.                       
002040 01  LK-PROCESSED-COUNT    PIC 9(5)   COMP.                       
002050 01  LK-SUCCESS-COUNT      PIC 9(5)   COMP.                       
002060 01  LK-ERROR-COUNT        PIC 9(5)   COMP.                       
002070*                                                                 
002080 PROCEDURE DIVISION USING LK-RETURN-CODE                          
002090                              LK-PROCESSED-COUNT                  
002100                              LK-SUCCESS-COUNT                    
002110                              LK-ERROR-COUNT.                     
002120*================================================================ 
002130 1000-MAIN-LINE.                                                  
002140     MOVE ZERO TO LK-RETURN-CODE.                                 
002150     PERFORM 1100-INITIALIZE THRU 1100-EXIT.                      
002160     PERFORM 2000-PROCESS-ONE-MUNI THRU 2000-EXIT                 
002170             UNTIL MUNI-EOF.                                      
002180     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.                      
002190     MOVE WS-PROCESSED-COUNT TO LK-PROCESSED-COUNT.               
002200     MOVE WS-SUCCESS-COUNT   TO LK-SUCCESS-COUNT.                 
002210     MOVE WS-ERROR-COUNT     TO LK-ERROR-COUNT.                   
002220     GOBACK.                                                      
002230*                                                                 
002240 1100-INITIALIZE.                                                 
002250     OPEN INPUT  MUNI-FILE                                        
002260                 YRD-FILE                                         
002270                 CHIT-FILE.                                       
002280     OPEN OUTPUT METR-FILE.                                       
002290     PERFORM 1200-LOAD-CHYR-TABLE THRU 1200-EXIT.                 
002300     PERFORM 1310-READ-MUNI THRU 1310-EXIT.                       
002310     PERFORM 1330-READ-YRD  THRU 1330-EXIT.                       
002320     PERFORM 1320-READ-CHIT THRU 1320-EXIT.                       
002330 1100-EXIT.                                                       
002340         EXIT.                                                    
002350*                                                                 
002360 1200-LOAD-CHYR-TABLE.                                            
002370     OPEN INPUT CHYR-FILE.                                        
002380     PERFORM 1210-LOAD-CHYR-ONE THRU 1210-EXIT                    
002390             UNTIL CHYR-EOF                                       
002400                OR WS-CHYR-COUNT = WS-CHYR-MAX.                   
002410     CLOSE CHYR-FILE.                                             
002420 1200-EXIT.                                                       
002430         EXIT.                                                    
002440*                                                                 
002450 1210-LOAD-CHYR-ONE.                                              
002460     READ CHYR-FILE                                               
002470         AT END                                                   
002480             SET CHYR-EOF TO TRUE                                 
002490             GO TO 1210-EXIT                                      
002500     END-READ.                                                    
002510     IF CY-YEAR = MM-REFERENCE-YEAR-NAP                           
002520*        SAME CALENDAR YEAR AS THE NAP RETURN - SPEC CALLS        
002530*        IT THE "REGISTRY YEAR" FOR THE TRAINING COUNT.           
002540         ADD 1 TO WS-CHYR-COUNT                                   
002550         SET CHYR-IDX TO WS-CHYR-COUNT                            
002560         MOVE CY-REG-N TO WS-CHYR-REG-N (CHYR-IDX)                
002570         MOVE CY-TRAINING-PARTICIPATION                           
002580                          TO WS-CHYR-TRAINING (CHYR-IDX)          
002590     END-IF.                                                      
002600 1210-EXIT.                                                       
002610         EXIT.                                                    
002620*                                                                 
002630 1310-READ-MUNI.                                                  
002640     READ MUNI-FILE                                               
002650         AT END                                                   
002660             SET MUNI-EOF TO TRUE                                 
002670             MOVE HIGH-VALUES TO MU-CODE                          
002680     END-READ.                                                    
002690 1310-EXIT.                                                       
002700         EXIT.                                                    
002710*                                                                 
002720 1320-READ-CHIT.                                                  
002730     READ CHIT-FILE                                               
002740         AT END                                                   
002750             SET CHIT-EOF TO TRUE                                 
002760             MOVE HIGH-VALUES TO CH-MUNI-CODE                     
002770     END-READ.                                                    
002780 1320-EXIT.                                                       
002790         EXIT.                                                    
002800*                                                                 
002810 1330-READ-YRD.                                                   
002820     READ YRD-FILE                                                
002830         AT END                                                   
002840             SET YRD-EOF TO TRUE                                  
002850             MOVE HIGH-VALUES TO YD-MUNI-CODE                     
002860     END-READ.                                                    
002870 1330-EXIT.                                                       
002880         EXIT.                                                    
002890*                                                                 
002900 2000-PROCESS-ONE-MUNI.                                           
002910     ADD 1 TO WS-PROCESSED-COUNT.                                 
002920     IF MU-CODE = SPACES                                          
002930         DISPLAY "MM100 SKIPPING BLANK-KEY MUNICIPALITY RECORD"   
002940         ADD 1 TO WS-ERROR-COUNT                                  
002950         PERFORM 1310-READ-MUNI THRU 1310-EXIT                    
002960         GO TO 2000-EXIT                                          
002970     END-IF.                                                      
002980     INITIALIZE MM-METRICS-RECORD.                                
002990     MOVE MU-CODE TO MT-MUNI-CODE.                                
003000     MOVE ZERO TO WS-VILLAGE-COUNT WS-CITY-COUNT                  
003010                  WS-NO-TRAINING-COUNT.                           
003020     MOVE "N" TO WS-NSI-FOUND-SW WS-NAP-FOUND-SW                  
003030                  WS-LATEST-FOUND-SW.                             
003040     PERFORM 3000-FIND-YEAR-ROWS THRU 3000-EXIT.                  
003050     PERFORM 3500-FIND-CHIT-ROWS THRU 3500-EXIT.                  
003060     PERFORM 4000-BASIC-INFO     THRU 4000-EXIT.                  
003070     PERFORM 5000-REVENUE-EXPENSE THRU 5000-EXIT.                 
003080     PERFORM 6000-PERSONNEL      THRU 6000-EXIT.                  
003090     PERFORM 7000-POPULATION-METRICS THRU 7000-EXIT.              
003100     PERFORM 8000-WRITE-METRICS-ROW THRU 8000-EXIT.               
003110     PERFORM 1310-READ-MUNI THRU 1310-EXIT.                       
003120 2000-EXIT.                                                       
003130         EXIT.                                                    
003140*                                                                 
003150 3000-FIND-YEAR-ROWS.                                             
003160     PERFORM 3100-FIND-YEAR-ROWS-ONE THRU 3100-EXIT               
003170             UNTIL YD-MUNI-CODE NOT = MU-CODE.                    
003180 3000-EXIT.                                                       
003190         EXIT.                                                    
003200*                                                                 
003210 3100-FIND-YEAR-ROWS-ONE.                                         
003220     IF YD-YEAR = MM-REFERENCE-YEAR-NSI                           
003230         MOVE YD-TOTAL-STAFF-COUNT  TO NS-TOTAL-STAFF             
003240         MOVE YD-STAFF-HI-ED-COUNT  TO NS-STAFF-HI-ED             
003250         MOVE YD-STAFF-SEC-ED-COUNT TO NS-STAFF-SEC-ED            
003260         MOVE YD-SECRETARIES-COUNT  TO NS-SECRETARIES             
003270         MOVE YD-SECR-HI-ED-COUNT   TO NS-SECR-HI-ED              
003280         MOVE YD-TOTAL-REVENUE      TO NS-TOTAL-REVENUE           
003290         MOVE YD-REVENUE-SUBSIDY    TO NS-REV-SUBSIDY             
003300         MOVE YD-REVENUE-RENT       TO NS-REV-RENT                
003310         MOVE YD-TOTAL-EXPENSES     TO NS-TOTAL-EXPENSES          
003320         MOVE YD-EXP-SALARIES       TO NS-EXP-SALARIES            
003330         MOVE YD-EXP-SOC-SECURITY   TO NS-EXP-SOC-SECURITY        
003340         SET NSI-ROW-FOUND TO TRUE                                
003350     END-IF.                                                      
003360     IF YD-YEAR = MM-REFERENCE-YEAR-NAP                           
003370         MOVE YD-AVG-INSURANCE-INCOME TO NP-AVG-INSURANCE-INC     
003380         MOVE YD-UNIQUE-EMP-CONTRACTS TO NP-UNIQUE-EMP-CONTR      
003390         SET NAP-ROW-FOUND TO TRUE                                
003400     END-IF.                                                      
003410*    ROWS ARRIVE YEAR-ASCENDING (FILES), SO SIMPLY                
003420*    OVERWRITING ON EVERY ROW LEAVES THE HIGHEST YEAR             
003430*    SEEN - NO YEAR COMPARE NEEDED.                               
003440     MOVE YD-SUBSIDIZED-POSITIONS TO LT-SUBSIDIZED-POS.           
003450     MOVE YD-ADDITIONAL-POSITIONS TO LT-ADDITIONAL-POS.           
003460     MOVE YD-STUDENTS-NUMBER      TO LT-STUDENTS-NUMBER.          
003470     MOVE YD-KIDS-KINDERGARTENS   TO LT-KIDS-KINDERGARTEN.        
003480     SET LATEST-ROW-FOUND TO TRUE.                                
003490     PERFORM 1330-READ-YRD THRU 1330-EXIT.                        
003500 3100-EXIT.                                                       
003510         EXIT.                                                    
003520*                                                                 
003530 3500-FIND-CHIT-ROWS.                                             
003540     PERFORM 3550-FIND-CHIT-ONE THRU 3550-EXIT                    
003550             UNTIL CH-MUNI-CODE NOT = MU-CODE.                    
003560 3500-EXIT.                                                       
003570         EXIT.                                                    
003580*                                                                 
003590 3550-FIND-CHIT-ONE.                                              
003600     IF CH-VILLAGE-CITY = "SELO"                                  
003610         ADD 1 TO WS-VILLAGE-COUNT                                
003620     END-IF.                                                      
003630     IF CH-VILLAGE-CITY = "GRAD"                                  
003640         ADD 1 TO WS-CITY-COUNT                                   
003650     END-IF.                                                      
003660     PERFORM 3600-LOOKUP-TRAINING THRU 3600-EXIT.                 
003670     PERFORM 1320-READ-CHIT THRU 1320-EXIT.                       
003680 3550-EXIT.                                                       
003690         EXIT.                                                    
003700*                                                                 
003710 3600-LOOKUP-TRAINING.                                            
003720     SEARCH ALL WS-CHYR-ENTRY                                     
003730         AT END                                                   
003740             NEXT SENTENCE                                        
003750         WHEN WS-CHYR-REG-N (CHYR-IDX) = CH-REG-N                 
003760             IF WS-CHYR-TRAINING (CHYR-IDX) = ZERO                
003770                 ADD 1 TO WS-NO-TRAINING-COUNT                    
003780             END-IF                                               
003790     END-SEARCH.                                                  
003800 3600-EXIT.                                                       
003810         EXIT.                                                    
003820*                                                                 
003830 4000-BASIC-INFO.                                                 
003840     MOVE MU-TOTAL-CHITALISHTA  TO MT-TOTAL-CHITALISHTA.          
003850     MOVE WS-VILLAGE-COUNT      TO MT-VILLAGE-CHITALISHTA.        
003860     MOVE WS-CITY-COUNT         TO MT-CITY-CHITALISHTA.           
003870     IF LATEST-ROW-FOUND                                          
003880         COMPUTE MT-STATE-SUBSIDY-AMOUNT =                        
003890                 LT-SUBSIDIZED-POS * MM-SUBSIDY-RATE-PER-POST     
003900         SET MT-SUBSIDY-IS-SET TO TRUE                            
003910         IF MU-POPULATION > ZERO                                  
003920             COMPUTE MT-SUBSIDY-PER-CAPITA ROUNDED =              
003930                     MT-STATE-SUBSIDY-AMOUNT / MU-POPULATION      
003940         END-IF                                                   
003950         MOVE LT-ADDITIONAL-POS TO MT-ADDITIONAL-POSITIONS        
003960     END-IF.                                                      
003970 4000-EXIT.                                                       
003980         EXIT.                                                    
003990*                                                                 
004000 5000-REVENUE-EXPENSE.                                            
004010     IF NSI-ROW-FOUND                                             
004020         IF NS-TOTAL-REVENUE > ZERO                               
004030             SET MT-REVENUE-IS-SET TO TRUE                        
004040             MOVE NS-TOTAL-REVENUE TO WS-PCT-DENOMINATOR          
004050             MOVE NS-REV-SUBSIDY   TO WS-PCT-NUMERATOR            
004060             PERFORM COMPUTE-PERCENT-PARA THRU                    
004070                     COMPUTE-PERCENT-EXIT                         
004080             MOVE WS-PCT-RESULT TO MT-REV-SUBSIDY-PERCENT         
004090             MOVE NS-REV-RENT      TO WS-PCT-NUMERATOR            
004100             PERFORM COMPUTE-PERCENT-PARA THRU                    
004110                     COMPUTE-PERCENT-EXIT                         
004120             MOVE WS-PCT-RESULT TO MT-REV-RENT-PERCENT            
004130             COMPUTE WS-PCT-NUMERATOR =                           
004140                     NS-TOTAL-REVENUE - NS-REV-SUBSIDY            
004150                                      - NS-REV-RENT               
004160             PERFORM COMPUTE-PERCENT-PARA THRU                    
004170                     COMPUTE-PERCENT-EXIT                         
004180             MOVE WS-PCT-RESULT TO MT-REV-OTHER-PERCENT           
004190         END-IF                                                   
004200         IF NS-TOTAL-EXPENSES > ZERO                              
004210             SET MT-EXPENSE-IS-SET TO TRUE                        
004220             MOVE NS-TOTAL-EXPENSES TO WS-PCT-DENOMINATOR         
004230             COMPUTE WS-PCT-NUMERATOR =                           
004240                     NS-EXP-SALARIES + NS-EXP-SOC-SECURITY        
004250             PERFORM COMPUTE-PERCENT-PARA THRU                    
004260                     COMPUTE-PERCENT-EXIT                         
004270             MOVE WS-PCT-RESULT TO MT-EXP-SALARIES-PERCENT        
004280             COMPUTE WS-PCT-NUMERATOR =                           
004290                     NS-TOTAL-EXPENSES - NS-EXP-SALARIES          
004300                                       - NS-EXP-SOC-SECURITY      
004310             PERFORM COMPUTE-PERCENT-PARA THRU                    
004320                     COMPUTE-PERCENT-EXIT                         
004330             MOVE WS-PCT-RESULT TO MT-EXP-OTHER-PERCENT           
004340         END-IF                                                   
004350     END-IF.                                                      
004360 5000-EXIT.                                                       
004370         EXIT.                                                    
004380*                                                                 
004390 6000-PERSONNEL.                                                  
004400     IF NSI-ROW-FOUND                                             
004410         MOVE NS-TOTAL-STAFF TO MT-TOTAL-STAFF                    
004420         IF NS-TOTAL-STAFF > ZERO                                 
004430             MOVE NS-TOTAL-STAFF  TO WS-PCT-DENOMINATOR           
004440             MOVE NS-STAFF-HI-ED  TO WS-PCT-NUMERATOR             
004450             PERFORM COMPUTE-PERCENT-PARA THRU                    
004460                     COMPUTE-PERCENT-EXIT                         
004470             MOVE WS-PCT-RESULT TO MT-STAFF-HI-ED-PERCENT         
004480             MOVE NS-STAFF-SEC-ED TO WS-PCT-NUMERATOR             
004490             PERFORM COMPUTE-PERCENT-PARA THRU                    
004500                     COMPUTE-PERCENT-EXIT                         
004510             MOVE WS-PCT-RESULT TO MT-STAFF-SEC-ED-PERCENT        
004520         END-IF                                                   
004530         MOVE NS-SECRETARIES TO MT-SECRETARIES-COUNT              
004540         IF NS-SECRETARIES > ZERO                                 
004550             MOVE NS-SECRETARIES TO WS-PCT-DENOMINATOR            
004560             MOVE NS-SECR-HI-ED  TO WS-PCT-NUMERATOR              
004570             PERFORM COMPUTE-PERCENT-PARA THRU                    
004580                     COMPUTE-PERCENT-EXIT                         
004590             MOVE WS-PCT-RESULT TO MT-SECR-HI-ED-PERCENT          
004600         END-IF                                                   
004610         IF NAP-ROW-FOUND                                         
004620             MOVE NP-AVG-INSURANCE-INC TO MT-AVG-INSURANCE-INCOME 
004630             MOVE NP-UNIQUE-EMP-CONTR  TO MT-UNIQUE-EMP-CONTRACTS 
004640             SET MT-NAP-IS-SET TO TRUE                            
004650         END-IF                                                   
004660         IF MT-TOTAL-CHITALISHTA > ZERO                           
004670             MOVE MT-TOTAL-CHITALISHTA TO WS-PCT-DENOMINATOR      
004680             MOVE WS-NO-TRAINING-COUNT TO WS-PCT-NUMERATOR        
004690             PERFORM COMPUTE-PERCENT-PARA THRU                    
004700                     COMPUTE-PERCENT-EXIT                         
004710             MOVE WS-PCT-RESULT TO MT-NO-TRAINING-PERCENT         
004720             SET MT-TRAINING-IS-SET TO TRUE                       
004730         END-IF                                                   
004740     END-IF.                                                      
004750 6000-EXIT.                                                       
004760         EXIT.                                                    
004770*                                                                 
004780 7000-POPULATION-METRICS.                                         
004790     IF MT-TOTAL-CHITALISHTA > ZERO                               
004800         IF MU-POPULATION > ZERO                                  
004810             MOVE MT-TOTAL-CHITALISHTA TO WS-RATE-NUMERATOR       
004820             MOVE MU-POPULATION        TO WS-RATE-DENOMINATOR     
004830             MOVE 10000                TO WS-RATE-SCALE           
004840             PERFORM COMPUTE-RATE-PARA THRU COMPUTE-RATE-EXIT     
004850             MOVE WS-RATE-RESULT TO MT-PER-10K-RESIDENTS          
004860         END-IF                                                   
004870         IF MU-POP-UNDER-15-AGG > ZERO                            
004880             MOVE MT-TOTAL-CHITALISHTA TO WS-RATE-NUMERATOR       
004890             MOVE MU-POP-UNDER-15-AGG  TO WS-RATE-DENOMINATOR     
004900             MOVE 1000                 TO WS-RATE-SCALE           
004910             PERFORM COMPUTE-RATE-PARA THRU COMPUTE-RATE-EXIT     
004920             MOVE WS-RATE-RESULT TO MT-PER-1K-CHILDREN            
004930             SET MT-PER-1K-CHILD-IS-SET TO TRUE                   
004940         END-IF                                                   
004950         IF MU-POP-OVER-65-AGG > ZERO                             
004960             MOVE MT-TOTAL-CHITALISHTA TO WS-RATE-NUMERATOR       
004970             MOVE MU-POP-OVER-65-AGG   TO WS-RATE-DENOMINATOR     
004980             MOVE 1000                 TO WS-RATE-SCALE           
004990             PERFORM COMPUTE-RATE-PARA THRU COMPUTE-RATE-EXIT     
005000             MOVE WS-RATE-RESULT TO MT-PER-1K-ELDERLY             
005010             SET MT-PER-1K-ELDER-IS-SET TO TRUE                   
005020         END-IF                                                   
005030         IF LATEST-ROW-FOUND AND LT-STUDENTS-NUMBER > ZERO        
005040             MOVE MT-TOTAL-CHITALISHTA TO WS-RATE-NUMERATOR       
005050             MOVE LT-STUDENTS-NUMBER   TO WS-RATE-DENOMINATOR     
005060             MOVE 1000                 TO WS-RATE-SCALE           
005070             PERFORM COMPUTE-RATE-PARA THRU COMPUTE-RATE-EXIT     
005080             MOVE WS-RATE-RESULT TO MT-PER-1K-STUDENTS            
005090         END-IF                                                   
005100         IF LATEST-ROW-FOUND AND LT-KIDS-KINDERGARTEN > ZERO      
005110             MOVE MT-TOTAL-CHITALISHTA TO WS-RATE-NUMERATOR       
005120             MOVE LT-KIDS-KINDERGARTEN TO WS-RATE-DENOMINATOR     
005130             MOVE 1000                 TO WS-RATE-SCALE           
005140             PERFORM COMPUTE-RATE-PARA THRU COMPUTE-RATE-EXIT     
005150             MOVE WS-RATE-RESULT TO MT-PER-1K-KINDERGARTEN        
005160         END-IF                                                   
005170     END-IF.                                                      
005180 7000-EXIT.                                                       
005190         EXIT.                                                    
005200*                                                                 
005210 8000-WRITE-METRICS-ROW.                                          
005220     WRITE MM-METRICS-RECORD.                                     
005230     IF METR-STATUS NOT = "00"                                    
005240         DISPLAY "MM100 ERROR WRITING METRICS ROW " MT-MUNI-CODE  
005250                  " STATUS " METR-STATUS                          
005260         ADD 1 TO WS-ERROR-COUNT                                  
005270     ELSE                                                         
005280         ADD 1 TO WS-SUCCESS-COUNT                                
005290     END-IF.                                                      
005300 8000-EXIT.                                                       
005310         EXIT.                                                    
005320*                                                                 
005330 COMPUTE-PERCENT-PARA.                                            
005340*    SHARED BY 5000/6000 - CALLER SETS WS-PCT-NUMERATOR AND       
005350*    WS-PCT-DENOMINATOR FIRST, READS WS-PCT-RESULT AFTER.         
005360     IF WS-PCT-DENOMINATOR > ZERO                                 
005370         COMPUTE WS-PCT-INTERMEDIATE ROUNDED =                    
005380                 WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR            
005390         COMPUTE WS-PCT-RESULT ROUNDED =                          
005400                 WS-PCT-INTERMEDIATE * 100                        
005410     ELSE                                                         
005420         MOVE ZERO TO WS-PCT-RESULT                               
005430     END-IF.                                                      
005440 COMPUTE-PERCENT-EXIT.                                            
005450         EXIT.                                                    
005460*                                                                 
005470 COMPUTE-RATE-PARA.                                               
005480*    SHARED BY 7000 - CALLER SETS WS-RATE-NUMERATOR,              
005490*    WS-RATE-DENOMINATOR AND WS-RATE-SCALE FIRST, READS           
005500*    WS-RATE-RESULT AFTER.                                        
005510     IF WS-RATE-DENOMINATOR > ZERO                                
005520         COMPUTE WS-RATE-INTERMEDIATE ROUNDED =                   
005530                 WS-RATE-NUMERATOR / WS-RATE-DENOMINATOR          
005540         COMPUTE WS-RATE-RESULT ROUNDED =                         
005550                 WS-RATE-INTERMEDIATE * WS-RATE-SCALE             
005560     ELSE                                                         
005570         MOVE ZERO TO WS-RATE-RESULT                              
005580     END-IF.                                                      
005590 COMPUTE-RATE-EXIT.                                               
005600         EXIT.                                                    
005610*                                                                 
005620 9000-END-OF-RUN.                                                 
005630     CLOSE MUNI-FILE YRD-FILE CHIT-FILE METR-FILE.                
005640     DISPLAY "MM100 MUNICIPALITIES READ      " WS-PROCESSED-COUNT.
005650     DISPLAY "MM100 METRICS ROWS WRITTEN OK   " WS-SUCCESS-COUNT. 
005660     DISPLAY "MM100 MUNICIPALITIES IN ERROR   " WS-ERROR-COUNT.   
005670 9000-EXIT.                                                       
005680         EXIT.                                                    
