000100******************************************************************
000110*                  SETTLEMENT POPULATION ROLL-UP                  
000120******************************************************************
000130*                                                                 
000140 IDENTIFICATION DIVISION.                                         
000150*================================================================ 
000160 PROGRAM-ID.        MM200.                                        
000170 AUTHOR.            S. KOLEVA.                                    
000180 INSTALLATION.      MINISTRY OF CULTURE - CHITALISHTE REGISTER    
000190                        UNIT, SOFIA.                              
000200 DATE-WRITTEN.      14/03/94.                                     
000210 DATE-COMPILED.                                                   
000220 SECURITY.          INTERNAL USE ONLY - REGISTER UNIT STAFF.      
000230*                                                                 
000240*    REMARKS.       SUMS EACH MUNICIPALITY'S SETTLEMENT ROWS      
000250*                   (POPULATION UNDER 15 / OVER 65) AND POSTS     
000260*                   THE TWO AGGREGATES BACK ONTO THE              
000270*                   MUNICIPALITY MASTER.  RUNS IN ONE OF TWO      
000280*                   MODES, PASSED IN BY THE CALLER (SEE           
000290*                   LK-MODE-ARG BELOW) -                          
000300*                      MISS  - ONLY POSTS AN AGGREGATE THAT       
000310*                              IS NOT ALREADY SET (THE            
000320*                              NIGHTLY DEFAULT).                  
000330*                      FORCE - RE-SUMS EVERY MUNICIPALITY         
000340*                              REGARDLESS (RUN BY HAND AFTER      
000350*                              A SETTLEMENT RELOAD).              
000360*                                                                 
000370*    CALLED MODULES.     NONE.                                    
000380*                                                                 
000390*    FILES USED.         MUNI-FILE   (I-O - REWRITTEN IN PLACE)   
000400*                        SETL-FILE   (INPUT, GROUPED BY MUNI)     
000410*                                                                 
000420***************************************************************** 
000430*CHANGES.                                                         
000440*14/03/94 SK  CR-2090  CREATED - PULLED OUT OF MM100 SO THE       
000450*            ROLL-UP CAN BE RE-RUN ON ITS OWN AFTER A             
000460*            SETTLEMENT RELOAD WITHOUT RE-RUNNING MM100.          
000470*19/02/98 PD  Y2K-07   NO DATE FIELDS HELD HERE - NO CHANGE       
000480*            REQUIRED, REVIEWED ONLY.                             
000490*30/03/17 JH  CR-3800  MISS/FORCE MODE SWITCH ADDED - SEE         
000500*            MM000'S UPSI-0 FOR HOW THE OPERATOR SELECTS IT.      
000510*            BEFORE THIS CHANGE THE PROGRAM ALWAYS FORCED.        
000520*19/07/23 DP  PR-4077  ZERO-SETTLEMENT MUNICIPALITIES NOW         
000530*            LEFT UNSET (WITH A WARNING) IN FORCE MODE            
000540*            INSTEAD OF BEING POSTED AS A GENUINE ZERO -          
000550*            MM100 WAS TREATING THE OLD ZERO AS A REAL            
000560*            POPULATION FIGURE.                                   
000570*09/08/26 KI  PR-4260  TIDY-UP PASS - NO LOGIC CHANGE.            
000580***************************************************************** 
000590*                                                                 
000600 ENVIRONMENT DIVISION.                                            
000610*================================================================ 
000620 CONFIGURATION SECTION.                                           
000630 SPECIAL-NAMES.                                                   
000640         C01 IS TOP-OF-FORM.                                      
000650 INPUT-OUTPUT SECTION.                                            
000660 FILE-CONTROL.                                                    
000670     COPY "SELMUNI.cob".                                          
000680     COPY "SELSETL.cob".                                          
000690*                                                                 
000700 DATA DIVISION.                                                   
000710*================================================================ 
000720 FILE SECTION.                                                    
000730 COPY "FDMUNI.cob".                                               
000740 COPY "FDSETL.cob".                                               
000750*                                                                 
000760 WORKING-STORAGE SECTION.                                         
000770 77  PROG-NAME             PIC X(15) VALUE "MM200 (3.01)".        
000780*                                                                 
000790 COPY "WSMMDATE.cob".                                             
000800 COPY "WSMMPARM.cob".                                             
000810*                                                                 
000820 01  WS-FILE-STATUSES.                                            
000830     03  MUNI-STATUS           PIC XX.                            
000840     03  SETL-STATUS           PIC XX.                            
000850*                                                                 
000860 01  WS-EOF-SWITCHES.                                             
000870     03  WS-MUNI-EOF-SW        PIC X     VALUE "N".               
000880         88  MUNI-EOF                    VALUE "Y".               
000890     03  WS-SETL-EOF-SW        PIC X     VALUE "N".               
000900         88  SETL-EOF                    VALUE "Y".               
000910*                                                                 
000920 01  MM200-MODE-SW         PIC X(5)  VALUE "MISS ".               
000930     88  MISSING-ONLY-MODE               VALUE "MISS ".           
000940     88  FORCE-MODE                      VALUE "FORCE".           
000950*                                                                 
000960*    SETTLEMENT-GROUP TALLIES, RESET PER MUNICIPALITY.            
000970 01  WS-SETL-TALLIES.                                             
000980     03  WS-SETL-COUNT         PIC 9(9)   COMP.                   
000990     03  WS-SUM-UNDER-15       PIC 9(9)   COMP.                   
001000     03  WS-SUM-OVER-65        PIC 9(9)   COMP.                   
001010*                                                                 
001020 01  WS-RUN-COUNTERS.                                             
001030     03  WS-PROCESSED-COUNT    PIC 9(5)   COMP VALUE ZERO.        
001040     03  WS-ZERO-SETL-COUNT    PIC 9(5)   COMP VALUE ZERO.        
001050*                                                                 
001060 LINKAGE SECTION.                                                 
001070 01  LK-MODE-ARG           PIC X(13).                             
001080 01  LK-RETURN-CODE        PIC S9(4)  COMP.                       
001090 01  LK-DONE-COUNT         PIC 9(5)   COMP.                       
001100*                                                                 
001110 PROCEDURE DIVISION USING LK-MODE-ARG                             
001120                              LK-RETURN-CODE                      
001130                              LK-DONE-COUNT.                      
001140*================================================================ 
001150 1000-MAIN-LINE.                                                  
001160     MOVE ZERO TO LK-RETURN-CODE.                                 
001170     IF LK-MODE-ARG (1:5) = "FORCE"                               
001180         SET FORCE-MODE        TO TRUE                            
001190     ELSE                                                         
001200         SET MISSING-ONLY-MODE TO TRUE                            
001210     END-IF.                                                      
001220     PERFORM 1100-INITIALIZE THRU 1100-EXIT.                      
001230     PERFORM 2000-PROCESS-ONE-MUNI THRU 2000-EXIT                 
001240             UNTIL MUNI-EOF.                                      
001250     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.                      
001260     MOVE WS-PROCESSED-COUNT TO LK-DONE-COUNT.                    
001270     GOBACK.                                                      
001280*                                                                 
001290 1100-INITIALIZE.                                                 
001300     OPEN I-O   MUNI-FILE.                                        
001310     OPEN INPUT SETL-FILE.                                        
001320     PERFORM 1310-READ-MUNI THRU 1310-EXIT.                       
001330     PERFORM 1320-READ-SETL THRU 1320-EXIT.                       
001340 1100-EXIT.                                                       
001350         EXIT.                                                    
001360*                                                                 
001370 1310-READ-MUNI.                                                  
001380     READ MUNI-FILE                                               
001390         AT END                                                   
001400             SET MUNI-EOF TO TRUE                                 
001410             MOVE HIGH-VALUES TO MU-CODE                          
001420     END-READ.                                                    
001430 1310-EXIT.                                                       
001440         EXIT.                                                    
001450*                                                                 
001460 1320-READ-SETL.                                                  
001470     READ SETL-FILE                                               
001480         AT END                                                   
001490             SET SETL-EOF TO TRUE                                 
001500             MOVE HIGH-VALUES TO SE-MUNI-CODE                     
001510     END-READ.                                                    
001520 1320-EXIT.                                                       
001530         EXIT.                                                    
001540*                                                                 
001550 2000-PROCESS-ONE-MUNI.                                           
001560     ADD 1 TO WS-PROCESSED-COUNT.                                 
001570     MOVE ZERO TO WS-SETL-COUNT WS-SUM-UNDER-15 WS-SUM-OVER-65.   
001580     PERFORM 3000-SUM-SETTLEMENTS THRU 3000-EXIT.                 
001590     PERFORM 4000-POST-AGGREGATES THRU 4000-EXIT.                 
001600     REWRITE MM-MUNICIPALITY-RECORD.                              
001610     IF MUNI-STATUS NOT = "00"                                    
001620         DISPLAY "MM200 ERROR REWRITING MUNICIPALITY " MU-CODE    
001630                  " STATUS " MUNI-STATUS                          
001640     END-IF.                                                      
001650     PERFORM 1310-READ-MUNI THRU 1310-EXIT.                       
001660 2000-EXIT.                                                       
001670         EXIT.                                                    
001680*                                                                 
001690 3000-SUM-SETTLEMENTS.                                            
001700     PERFORM 3100-SUM-SETTLEMENTS-ONE THRU 3100-EXIT              
001710             UNTIL SE-MUNI-CODE NOT = MU-CODE.                    
001720     IF WS-SETL-COUNT = ZERO                                      
001730         ADD 1 TO WS-ZERO-SETL-COUNT                              
001740     END-IF.                                                      
001750 3000-EXIT.                                                       
001760         EXIT.                                                    
001770*                                                                 
001780 3100-SUM-SETTLEMENTS-ONE.                                        
001790*    SE-POPULATION-UNDER-15 / SE-POPULATION-OVER-65 ARE ZONED     
001800*    DISPLAY COUNTS - AN UNLOADED/NULL SOURCE FIGURE ARRIVES      
001810*    AS ZERO ON THE EXTRACT, SO A PLAIN ADD ALREADY TREATS        
001820*    NULL AS ZERO PER THE BUSINESS RULE.                          
001830     ADD 1                     TO WS-SETL-COUNT.                  
001840     ADD SE-POP-UNDER-15       TO WS-SUM-UNDER-15.                
001850     ADD SE-POP-OVER-65        TO WS-SUM-OVER-65.                 
001860     PERFORM 1320-READ-SETL THRU 1320-EXIT.                       
001870 3100-EXIT.                                                       
001880         EXIT.                                                    
001890*                                                                 
001900 4000-POST-AGGREGATES.                                            
001910     IF FORCE-MODE                                                
001920         IF WS-SETL-COUNT = ZERO                                  
001930             DISPLAY "MM200 WARNING - NO SETTLEMENTS FOR " MU-CODE
001940                      " - AGGREGATES LEFT UNSET"                  
001950         ELSE                                                     
001960             MOVE WS-SUM-UNDER-15 TO MU-POP-UNDER-15-AGG          
001970             MOVE WS-SUM-OVER-65  TO MU-POP-OVER-65-AGG           
001980             SET MU-POP-U15-IS-SET TO TRUE                        
001990             SET MU-POP-O65-IS-SET TO TRUE                        
002000         END-IF                                                   
002010     ELSE                                                         
002020         IF NOT MU-POP-U15-IS-SET                                 
002030             IF WS-SETL-COUNT = ZERO                              
002040                 MOVE ZERO TO MU-POP-UNDER-15-AGG                 
002050             ELSE                                                 
002060                 MOVE WS-SUM-UNDER-15 TO MU-POP-UNDER-15-AGG      
002070             END-IF                                               
002080             SET MU-POP-U15-IS-SET TO TRUE                        
002090         END-IF                                                   
002100         IF NOT MU-POP-O65-IS-SET                                 
002110             IF WS-SETL-COUNT = ZERO                              
002120                 MOVE ZERO TO MU-POP-OVER-65-AGG                  
002130             ELSE                                                 
002140                 MOVE WS-SUM-OVER-65 TO MU-POP-OVER-65-AGG        
002150             END-IF                                               
002160             SET MU-POP-O65-IS-SET TO TRUE                        
002170         END-IF                                                   
002180     END-IF.                                                      
002190 4000-EXIT.                                                       
002200         EXIT.                                                    
002210*                                                                 
002220 9000-END-OF-RUN.                                                 
002230     CLOSE MUNI-FILE SETL-FILE.                                   
002240     DISPLAY "MM200 MUNICIPALITIES AGGREGATED "                   
002250              WS-PROCESSED-COUNT.                                 
002260     DISPLAY "MM200 ZERO-SETTLEMENT MUNIS "                       
002270              WS-ZERO-SETL-COUNT.                                 
002280 9000-EXIT.                                                       
002290         EXIT.                                                    
