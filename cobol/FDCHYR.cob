000100*********************************************                     
000110*                                                                 
000120*              FD FOR CHYR-FILE                                   
000130*                                                                 
000140*********************************************                     
000150* 03/04/22 DP  PR-4021  CREATED.                                  
000160*                                                                 
000170 FD  CHYR-FILE.                                                   
000180     COPY "WSMMCHYR.cob".                                         
