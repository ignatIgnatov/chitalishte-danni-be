000100*********************************************                     
000110*                                                                 
000120*     FILE-CONTROL SELECT FOR CHYR-FILE                           
000130*                                                                 
000140*********************************************                     
000150* 03/04/22 DP  PR-4021  CREATED.                                  
000160*                                                                 
000170     SELECT  CHYR-FILE  ASSIGN TO "CHYRFILE"                      
000180             ORGANIZATION LINE SEQUENTIAL                         
000190             STATUS CHYR-STATUS.                                  
