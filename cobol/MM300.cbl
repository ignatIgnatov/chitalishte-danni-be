000100******************************************************************
000110*               DEMOGRAPHIC RATE REFRESH AND VERIFY               
000120******************************************************************
000130*                                                                 
000140 IDENTIFICATION DIVISION.                                         
000150*================================================================ 
000160 PROGRAM-ID.        MM300.                                        
000170 AUTHOR.            M. TODOROVA.                                  
000180 INSTALLATION.      MINISTRY OF CULTURE - CHITALISHTE REGISTER    
000190                        UNIT, SOFIA.                              
000200 DATE-WRITTEN.      06/07/03.                                     
000210 DATE-COMPILED.                                                   
000220 SECURITY.          INTERNAL USE ONLY - REGISTER UNIT STAFF.      
000230*                                                                 
000240*    REMARKS.       REFRESHES THE TWO CHITALISHTA-PER-1K RATES    
000250*                   ON EVERY METRICS ROW FROM THE SETTLEMENT      
000260*                   AGGREGATES MM200 JUST POSTED, THEN RE-READS   
000270*                   BOTH FILES A SECOND TIME AND RECOMPUTES THE   
000280*                   SAME TWO RATES AGAIN AS A CHECK - A ROW       
000290*                   WHOSE STORED AND RECOMPUTED FIGURES DIFFER    
000300*                   BY 0.01 OR MORE IS COUNTED AS A MISMATCH      
000310*                   AND REPORTED, BUT NOT CORRECTED, BY THE       
000320*                   SECOND PASS - IT EXISTS ONLY TO CATCH A       
000330*                   REFRESH THAT WENT WRONG, NOT TO FIX ONE.      
000340*                                                                 
000350*    CALLED MODULES.     NONE.                                    
000360*                                                                 
000370*    FILES USED.         METR-FILE   (I-O - REWRITTEN IN PLACE    
000380*                                     ON THE FIRST PASS ONLY)     
000390*                        MUNI-FILE   (INPUT, READ TWICE)          
000400*                                                                 
000410***************************************************************** 
000420*CHANGES.                                                         
000430*06/07/03 MT  CR-2690  CREATED - REFRESHES THE PER-1K             
000440*            CHILD/ELDERLY RATES AFTER MM200 HAS POSTED THE       
000450*            SETTLEMENT AGGREGATES, SO MM100'S ORIGINAL           
000460*            FIGURES (COMPUTED BEFORE THE ROLL-UP EXISTED)        
000470*            DO NOT GO STALE.                                     
000480*21/10/11 VN  CR-3350  ADDED THE SECOND READ-ONLY PASS -          
000490*            REGISTER UNIT ASKED FOR A WAY TO CONFIRM A           
000500*            REFRESH RUN ACTUALLY TOOK WITHOUT COMPARING          
000510*            PRINTOUTS BY HAND.                                   
000520*22/11/24 JH  PR-4190  SET-INDICATORS NOW COMPARED AS WELL AS     
000530*            THE FIGURES - A ROW THAT SHOULD HAVE GONE NULL       
000540*            BUT STILL SHOWS ITS OLD VALUE IS NOW CAUGHT.         
000550*09/08/26 KI  PR-4260  TIDY-UP PASS - NO LOGIC CHANGE.            
000560***************************************************************** 
000570*                                                                 
000580 ENVIRONMENT DIVISION.                                            
000590*================================================================ 
000600 CONFIGURATION SECTION.                                           
000610 SPECIAL-NAMES.                                                   
000620         C01 IS TOP-OF-FORM.                                      
000630 INPUT-OUTPUT SECTION.                                            
000640 FILE-CONTROL.                                                    
000650     COPY "SELMUNI.cob".                                          
000660     COPY "SELMETR.cob".                                          
000670*                                                                 
000680 DATA DIVISION.                                                   
000690*================================================================ 
000700 FILE SECTION.                                                    
000710 COPY "FDMUNI.cob".                                               
000720 COPY "FDMETR.cob".                                               
000730*                                                                 
000740 WORKING-STORAGE SECTION.                                         
000750 77  PROG-NAME             PIC X(15) VALUE "MM300 (3.01)".        
000760*                                                                 
000770 COPY "WSMMDATE.cob".                                             
000780 COPY "WSMMPARM.cob".                                             
000790*                                                                 
000800 01  WS-FILE-STATUSES.                                            
000810     03  MUNI-STATUS           PIC XX.                            
000820     03  METR-STATUS           PIC XX.                            
000830*                                                                 
000840 01  WS-EOF-SWITCHES.                                             
000850     03  WS-MUNI-EOF-SW        PIC X     VALUE "N".               
000860         88  MUNI-EOF                    VALUE "Y".               
000870     03  WS-METR-EOF-SW        PIC X     VALUE "N".               
000880         88  METR-EOF                    VALUE "Y".               
000890*                                                                 
000900*    SHARED RATE-COMPUTATION WORK AREA - SEE COMPUTE-RATE-PARA.   
000910 01  WS-RATE-WORK.                                                
000920     03  WS-RATE-NUMERATOR     PIC S9(9)       COMP-3.            
000930     03  WS-RATE-DENOMINATOR   PIC S9(9)       COMP-3.            
000940     03  WS-RATE-INTERMEDIATE  PIC S9(3)V9(5)  COMP-3.            
000950     03  WS-RATE-SCALE         PIC 9(5)        COMP.              
000960     03  WS-RATE-RESULT        PIC S9(8)V9(1)  COMP-3.            
000970*                                                                 
000980*    HOLDS THE FRESH FIGURES WHILE THE VERIFY PASS WORKS,         
000990*    SO MT-PER-1K-CHILDREN/ELDERLY ON THE RECORD ARE NOT          
001000*    DISTURBED (THE SECOND PASS NEVER REWRITES).                  
001010 01  WS-VERIFY-WORK.                                              
001020     03  WS-VFY-CHILD-RATE     PIC S9(8)V9(1) COMP-3.             
001030     03  WS-VFY-CHILD-SET-SW   PIC X.                             
001040         88  WS-VFY-CHILD-SET            VALUE "Y".               
001050     03  WS-VFY-ELDER-RATE     PIC S9(8)V9(1) COMP-3.             
001060     03  WS-VFY-ELDER-SET-SW   PIC X.                             
001070         88  WS-VFY-ELDER-SET            VALUE "Y".               
001080     03  WS-VFY-DIFF           PIC S9(8)V9(1) COMP-3.             
001090*                                                                 
001100 01  WS-RUN-COUNTERS.                                             
001110     03  WS-REFRESH-COUNT      PIC 9(5)   COMP VALUE ZERO.        
001120     03  WS-VERIFY-COUNT       PIC 9(5)   COMP VALUE ZERO.        
001130     03  WS-MISMATCH-COUNT     PIC 9(5)   COMP VALUE ZERO.        
001140*                                                                 
001150 LINKAGE SECTION.                                                 
001160 01  LK-RETURN-CODE        PIC S9(4)  COMP.                       
001170 01  LK-DONE-COUNT         PIC 9(5)   COMP.                       
001180 01  LK-MISMATCH-COUNT     PIC 9(5)   COMP.                       
001190*                                                                 
001200 PROCEDURE DIVISION USING LK-RETURN-CODE                          
001210                              LK-DONE-COUNT                       
001220                              LK-MISMATCH-COUNT.                  
001230*================================================================ 
001240 1000-MAIN-LINE.                                                  
001250     MOVE ZERO TO LK-RETURN-CODE.                                 
001260     PERFORM 2000-REFRESH-PASS THRU 2000-EXIT.                    
001270     PERFORM 5000-VERIFY-PASS  THRU 5000-EXIT.                    
001280     PERFORM 9000-END-OF-RUN   THRU 9000-EXIT.                    
001290     MOVE WS-REFRESH-COUNT  TO LK-DONE-COUNT.                     
001300     MOVE WS-MISMATCH-COUNT TO LK-MISMATCH-COUNT.                 
001310     GOBACK.                                                      
001320*                                                                 
001330*---------------------------------------------------------------- 
001340*    PASS ONE - REFRESH (RULES 21-22).  METR-FILE I-O, JOINED     
001350*    TO MUNI-FILE (INPUT) BY MUNICIPALITY-CODE - BOTH FILES       
001360*    ARRIVE IN ASCENDING CODE ORDER SO A SIMPLE PARALLEL READ     
001370*    FINDS THE MATCH, ONE METR ROW PER MUNICIPALITY.              
001380*---------------------------------------------------------------- 
001390 2000-REFRESH-PASS.                                               
001400     OPEN I-O   METR-FILE.                                        
001410     OPEN INPUT MUNI-FILE.                                        
001420     PERFORM 2100-READ-METR THRU 2100-EXIT.                       
001430     PERFORM 2200-READ-MUNI THRU 2200-EXIT.                       
001440     PERFORM 2300-REFRESH-ONE-ROW THRU 2300-EXIT                  
001450             UNTIL METR-EOF.                                      
001460     CLOSE METR-FILE MUNI-FILE.                                   
001470 2000-EXIT.                                                       
001480         EXIT.                                                    
001490*                                                                 
001500 2100-READ-METR.                                                  
001510     READ METR-FILE                                               
001520         AT END                                                   
001530             SET METR-EOF TO TRUE                                 
001540             MOVE HIGH-VALUES TO MT-MUNI-CODE                     
001550     END-READ.                                                    
001560 2100-EXIT.                                                       
001570         EXIT.                                                    
001580*                                                                 
001590 2200-READ-MUNI.                                                  
001600     READ MUNI-FILE                                               
001610         AT END                                                   
001620             SET MUNI-EOF TO TRUE                                 
001630             MOVE HIGH-VALUES TO MU-CODE                          
001640     END-READ.                                                    
001650 2200-EXIT.                                                       
001660         EXIT.                                                    
001670*                                                                 
001680 2300-REFRESH-ONE-ROW.                                            
001690     PERFORM 2310-ADVANCE-MUNI THRU 2310-EXIT                     
001700             UNTIL MU-CODE NOT LESS THAN MT-MUNI-CODE.            
001710     IF MU-CODE = MT-MUNI-CODE                                    
001720         MOVE MU-POP-UNDER-15-AGG TO WS-RATE-DENOMINATOR          
001730         IF MU-POP-U15-IS-SET AND WS-RATE-DENOMINATOR > 0         
001740             MOVE MT-TOTAL-CHITALISHTA TO WS-RATE-NUMERATOR       
001750             MOVE 1000               TO WS-RATE-SCALE             
001760             PERFORM COMPUTE-RATE-PARA THRU COMPUTE-RATE-EXIT     
001770             MOVE WS-RATE-RESULT TO MT-PER-1K-CHILDREN            
001780             SET MT-PER-1K-CHILD-IS-SET TO TRUE                   
001790         END-IF                                                   
001800         MOVE MU-POP-OVER-65-AGG  TO WS-RATE-DENOMINATOR          
001810         IF MU-POP-O65-IS-SET AND WS-RATE-DENOMINATOR > 0         
001820             MOVE MT-TOTAL-CHITALISHTA TO WS-RATE-NUMERATOR       
001830             MOVE 1000               TO WS-RATE-SCALE             
001840             PERFORM COMPUTE-RATE-PARA THRU COMPUTE-RATE-EXIT     
001850             MOVE WS-RATE-RESULT TO MT-PER-1K-ELDERLY             
001860             SET MT-PER-1K-ELDER-IS-SET TO TRUE                   
001870         END-IF                                                   
001880         REWRITE MM-METRICS-RECORD                                
001890         ADD 1 TO WS-REFRESH-COUNT                                
001900     END-IF.                                                      
001910     PERFORM 2100-READ-METR THRU 2100-EXIT.                       
001920 2300-EXIT.                                                       
001930         EXIT.                                                    
001940*                                                                 
001950 2310-ADVANCE-MUNI.                                               
001960*    WALKS MUNI-FILE UP TO THE CURRENT METR KEY - A METRICS       
001970*    ROW WITH NO MATCHING MUNICIPALITY IS SKIPPED RATHER          
001980*    THAN REFRESHED.                                              
001990     PERFORM 2200-READ-MUNI THRU 2200-EXIT.                       
002000 2310-EXIT.                                                       
002010         EXIT.                                                    
002020*                                                                 
002030*---------------------------------------------------------------- 
002040*    PASS TWO - VERIFY (RULE 23).  BOTH FILES CLOSED AND          
002050*    RE-OPENED INPUT-ONLY SO THE SAME JOIN CAN BE WALKED A        
002060*    SECOND TIME WITHOUT DISTURBING WHAT PASS ONE WROTE.          
002070*---------------------------------------------------------------- 
002080 5000-VERIFY-PASS.                                                
002090     MOVE "N" TO WS-METR-EOF-SW WS-MUNI-EOF-SW.                   
002100     OPEN INPUT METR-FILE.                                        
002110     OPEN INPUT MUNI-FILE.                                        
002120     PERFORM 2100-READ-METR THRU 2100-EXIT.                       
002130     PERFORM 2200-READ-MUNI THRU 2200-EXIT.                       
002140     PERFORM 5300-VERIFY-ONE-ROW THRU 5300-EXIT                   
002150             UNTIL METR-EOF.                                      
002160     CLOSE METR-FILE MUNI-FILE.                                   
002170 5000-EXIT.                                                       
002180         EXIT.                                                    
002190*                                                                 
002200 5300-VERIFY-ONE-ROW.                                             
002210     PERFORM 2310-ADVANCE-MUNI THRU 2310-EXIT                     
002220             UNTIL MU-CODE NOT LESS THAN MT-MUNI-CODE.            
002230     IF MU-CODE = MT-MUNI-CODE                                    
002240         ADD 1 TO WS-VERIFY-COUNT                                 
002250         PERFORM 5400-RECOMPUTE-CHECK THRU 5400-EXIT              
002260     END-IF.                                                      
002270     PERFORM 2100-READ-METR THRU 2100-EXIT.                       
002280 5300-EXIT.                                                       
002290         EXIT.                                                    
002300*                                                                 
002310 5400-RECOMPUTE-CHECK.                                            
002320     MOVE "N" TO WS-VFY-CHILD-SET-SW WS-VFY-ELDER-SET-SW.         
002330     MOVE ZERO TO WS-VFY-CHILD-RATE WS-VFY-ELDER-RATE.            
002340     MOVE MU-POP-UNDER-15-AGG TO WS-RATE-DENOMINATOR.             
002350     IF MU-POP-U15-IS-SET AND WS-RATE-DENOMINATOR > 0             
002360         MOVE MT-TOTAL-CHITALISHTA TO WS-RATE-NUMERATOR           
002370         MOVE 1000               TO WS-RATE-SCALE                 
002380         PERFORM COMPUTE-RATE-PARA THRU COMPUTE-RATE-EXIT         
002390         MOVE WS-RATE-RESULT TO WS-VFY-CHILD-RATE                 
002400         SET WS-VFY-CHILD-SET TO TRUE                             
002410     END-IF.                                                      
002420     MOVE MU-POP-OVER-65-AGG  TO WS-RATE-DENOMINATOR.             
002430     IF MU-POP-O65-IS-SET AND WS-RATE-DENOMINATOR > 0             
002440         MOVE MT-TOTAL-CHITALISHTA TO WS-RATE-NUMERATOR           
002450         MOVE 1000               TO WS-RATE-SCALE                 
002460         PERFORM COMPUTE-RATE-PARA THRU COMPUTE-RATE-EXIT         
002470         MOVE WS-RATE-RESULT TO WS-VFY-ELDER-RATE                 
002480         SET WS-VFY-ELDER-SET TO TRUE                             
002490     END-IF.                                                      
002500     IF WS-VFY-CHILD-SET-SW NOT = MT-PER-1K-CHILD-SET             
002510         ADD 1 TO WS-MISMATCH-COUNT                               
002520     ELSE                                                         
002530         IF WS-VFY-CHILD-SET                                      
002540             COMPUTE WS-VFY-DIFF =                                
002550                 WS-VFY-CHILD-RATE - MT-PER-1K-CHILDREN           
002560             IF (WS-VFY-DIFF < 0 AND WS-VFY-DIFF <= -0.01)        
002570                  OR WS-VFY-DIFF >= 0.01                          
002580                 ADD 1 TO WS-MISMATCH-COUNT                       
002590             END-IF                                               
002600         END-IF                                                   
002610     END-IF.                                                      
002620     IF WS-VFY-ELDER-SET-SW NOT = MT-PER-1K-ELDER-SET             
002630         ADD 1 TO WS-MISMATCH-COUNT                               
002640     ELSE                                                         
002650         IF WS-VFY-ELDER-SET                                      
002660             COMPUTE WS-VFY-DIFF =                                
002670                 WS-VFY-ELDER-RATE - MT-PER-1K-ELDERLY            
002680             IF (WS-VFY-DIFF < 0 AND WS-VFY-DIFF <= -0.01)        
002690                  OR WS-VFY-DIFF >= 0.01                          
002700                 ADD 1 TO WS-MISMATCH-COUNT                       
002710             END-IF                                               
002720         END-IF                                                   
002730     END-IF.                                                      
002740 5400-EXIT.                                                       
002750         EXIT.                                                    
002760*                                                                 
002770*---------------------------------------------------------------- 
002780*    SHARED RATE CALCULATION - SAME 5-DECIMAL INTERNAL /          
002790*    1-DECIMAL FINAL CONTRACT MM100 USES.  CALLER LOADS THE       
002800*    NUMERATOR/DENOMINATOR/SCALE FIELDS BEFORE EACH CALL.         
002810*---------------------------------------------------------------- 
002820 COMPUTE-RATE-PARA.                                               
002830     MOVE ZERO TO WS-RATE-RESULT.                                 
002840     IF WS-RATE-DENOMINATOR > 0                                   
002850         COMPUTE WS-RATE-INTERMEDIATE ROUNDED =                   
002860                 WS-RATE-NUMERATOR / WS-RATE-DENOMINATOR          
002870         COMPUTE WS-RATE-RESULT ROUNDED =                         
002880                 WS-RATE-INTERMEDIATE * WS-RATE-SCALE             
002890     END-IF.                                                      
002900 COMPUTE-RATE-EXIT.                                               
002910         EXIT.                                                    
002920*                                                                 
002930 9000-END-OF-RUN.                                                 
002940     DISPLAY "MM300 METRICS ROWS REFRESHED " WS-REFRESH-COUNT.    
002950     DISPLAY "MM300 METRICS ROWS VERIFIED  " WS-VERIFY-COUNT.     
002960     DISPLAY "MM300 MISMATCHES FOUND       " WS-MISMATCH-COUNT.   
002970 9000-EXIT.                                                       
002980         EXIT.                                                    
