000100*********************************************                     
000110*                                                                 
000120*     RECORD DEFINITION FOR CHITALISHTE                           
000130*         YEAR DATA (TRAINING) FILE                               
000140*       USES CY-REG-N + CY-YEAR AS KEY                            
000150*                                                                 
000160*********************************************                     
000170* RECORD LENGTH 70 BYTES.                                         
000180*                                                                 
000190* 08/11/11 VN  CR-3350  CREATED - TRAINING RETURN NOW HELD        
000200*             PER CHITALISHTE PER YEAR RATHER THAN AS A           
000210*             SINGLE ANNUAL SUMMARY CARD.                         
000220*                                                                 
000230 01  MM-CHIT-YEAR-RECORD.                                         
000240     03  CY-REG-N                  PIC X(50).                     
000250*    FOREIGN KEY TO MM-CHITALISHTE-RECORD.                        
000260     03  CY-YEAR                   PIC 9(4).                      
000270*    PART OF COMPOSITE KEY WITH CY-REG-N.                         
000280     03  CY-TRAINING-PARTICIPATION PIC S9(9).                     
000290*    COUNT OF STAFF WHO TOOK TRAINING - FIELD "CX".               
000300*    ZERO MEANS NONE TOOK TRAINING THIS YEAR.                     
000310     03  FILLER                    PIC X(07).                     
