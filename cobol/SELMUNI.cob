000100*********************************************                     
000110*                                                                 
000120*     FILE-CONTROL SELECT FOR MUNI-FILE                           
000130*                                                                 
000140*********************************************                     
000150* 03/04/22 DP  PR-4021  CREATED ALONGSIDE THE REST OF THE         
000160*             MM100/MM200/MM300 FILE SET.                         
000170*                                                                 
000180     SELECT  MUNI-FILE  ASSIGN TO "MUNIFILE"                      
000190             ORGANIZATION LINE SEQUENTIAL                         
000200             STATUS MUNI-STATUS.                                  
