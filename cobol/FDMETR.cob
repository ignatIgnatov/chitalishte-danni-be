000100*********************************************                     
000110*                                                                 
000120*              FD FOR METR-FILE                                   
000130*                                                                 
000140*********************************************                     
000150* 03/04/22 DP  PR-4021  CREATED - OUTPUT FILE, OPENED             
000160*             I-O BY MM300 AND OUTPUT (THEN I-O) BY MM100.        
000170*                                                                 
000180 FD  METR-FILE.                                                   
000190     COPY "WSMMMETR.cob".                                         
