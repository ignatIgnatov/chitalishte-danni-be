000100*********************************************                     
000110*                                                                 
000120*   SHARED PARAMETERS FOR THE MUNICIPALITY                        
000130*               METRICS SUITE                                     
000140*                                                                 
000150*********************************************                     
000160* RRN = 1, ONE RECORD ONLY - BUT HELD AS WORKING-STORAGE          
000170* CONSTANTS SINCE NO SITE HAS EVER ASKED TO VARY THEM.            
000180*                                                                 
000190* 03/04/22 DP  PR-4021  CREATED - SUBSIDY RATE AND THE TWO        
000200*             FIXED REFERENCE YEARS TAKEN OUT OF MM100 AND        
000210*             CENTRALISED HERE AFTER THE RATE CHANGED MID-        
000220*             TESTING AND WE NEARLY MISSED ONE COPY OF IT.        
000230*                                                                 
000240 01  MM-PARAMETERS.                                               
000250     03  MM-REFERENCE-YEAR-NSI     PIC 9(4) VALUE 2022.           
000260*    "NSI DATA" YEAR - BASIC INFO, REVENUE, EXPENSES,             
000270*    PERSONNEL METRICS ALL COME OFF THIS YEAR'S ROW.              
000280     03  MM-REFERENCE-YEAR-NAP     PIC 9(4) VALUE 2023.           
000290*    "NAP DATA" YEAR - AVG-INSURANCE-INCOME AND                   
000300*    UNIQUE-EMP-CONTRACTS, AND THE TRAINING RETURN.               
000310     03  MM-SUBSIDY-RATE-PER-POST  PIC 9(5)V9(2) COMP-3           
000320                                   VALUE 19555.                   
000330*    BGN PER SUBSIDIZED FTE POSITION, SET BY THE                  
000340*    ANNUAL STATE BUDGET ACT - CHECK EVERY JANUARY.               
000350     03  FILLER                    PIC X(20).                     
