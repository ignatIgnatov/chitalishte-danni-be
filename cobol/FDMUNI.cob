000100*********************************************                     
000110*                                                                 
000120*              FD FOR MUNI-FILE                                   
000130*                                                                 
000140*********************************************                     
000150* 03/04/22 DP  PR-4021  CREATED ALONGSIDE THE REST OF THE         
000160*             MM100/MM200/MM300 FILE SET.                         
000170*                                                                 
000180 FD  MUNI-FILE.                                                   
000190     COPY "WSMMMUNI.cob".                                         
