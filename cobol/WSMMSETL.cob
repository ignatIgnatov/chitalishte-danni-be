000100*********************************************                     
000110*                                                                 
000120*      RECORD DEFINITION FOR SETTLEMENT                           
000130*        2021 CENSUS POPULATION FILE                              
000140*    USES SE-MUNI-CODE + SE-EKATTE AS KEY                         
000150*                                                                 
000160*********************************************                     
000170* RECORD LENGTH 50 BYTES.                                         
000180*                                                                 
000190* 11/09/94 SK  CR-2114  CREATED - SPLIT OUT OF THE OLD            
000200*             COMBINED PLACE/MUNICIPALITY CARD FORMAT.            
000210* 08/11/11 VN  CR-3350  ADDED THE TWO AGE-BAND FIELDS FOR         
000220*             THE NEW MM200 ROLL-UP PASS.                         
000230*                                                                 
000240 01  MM-SETTLEMENT-RECORD.                                        
000250     03  SE-EKATTE                 PIC X(10).                     
000260*    SETTLEMENT KEY (NSI EKATTE CODE).                            
000270     03  SE-MUNI-CODE              PIC X(10).                     
000280*    FOREIGN KEY TO MM-MUNICIPALITY-RECORD.                       
000290     03  SE-POPULATION             PIC 9(9).                      
000300*    TOTAL SETTLEMENT POPULATION - FIELD "DU".                    
000310     03  SE-POP-UNDER-15           PIC 9(9).                      
000320*    SETTLEMENT POP. UNDER 15 - FIELD "DV" AT                     
000330*    SETTLEMENT LEVEL.                                            
000340     03  SE-POP-OVER-65            PIC 9(9).                      
000350*    SETTLEMENT POP. 65+ - FIELD "DX" AT SETTLEMENT               
000360*    LEVEL.                                                       
000370     03  FILLER                    PIC X(03).                     
