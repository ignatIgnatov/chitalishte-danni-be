000100*********************************************                     
000110*                                                                 
000120*              FD FOR CHIT-FILE                                   
000130*                                                                 
000140*********************************************                     
000150* 03/04/22 DP  PR-4021  CREATED.                                  
000160*                                                                 
000170 FD  CHIT-FILE.                                                   
000180     COPY "WSMMCHIT.cob".                                         
