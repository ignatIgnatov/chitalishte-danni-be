000100*********************************************                     
000110*                                                                 
000120*     RECORD DEFINITION FOR CHITALISHTE                           
000130*             REGISTER ROLL FILE                                  
000140*            USES CH-REG-N AS KEY                                 
000150*                                                                 
000160*********************************************                     
000170* RECORD LENGTH 100 BYTES.                                        
000180*                                                                 
000190* 24/06/89 RA  - CREATED FOR REGISTER SUITE.                      
000200* 14/05/03 MT  CR-2690  REG-N WIDENED 20 TO 50 CHARS, SOME        
000210*             NEWER REGISTRATIONS OVERRAN THE OLD FIELD.          
000220*                                                                 
000230 01  MM-CHITALISHTE-RECORD.                                       
000240     03  CH-REG-N                  PIC X(50).                     
000250*    REGISTER BUSINESS KEY, UNIQUE REGISTRATION NO.               
000260     03  CH-MUNI-CODE              PIC X(10).                     
000270*    FOREIGN KEY TO MM-MUNICIPALITY-RECORD.                       
000280     03  CH-VILLAGE-CITY           PIC X(20).                     
000290*    "SELO" (VILLAGE) OR "GRAD" (CITY) CLASSIFIER,                
000300*    AS HELD ON THE REGISTER CARD - NOT EDITED HERE.              
000310     03  FILLER                    PIC X(20).                     
