000100*********************************************                     
000110*                                                                 
000120*     RECORD DEFINITION FOR MUNICIPALITY                          
000130*           METRICS (OUTPUT) FILE                                 
000140*          USES MT-MUNI-CODE AS KEY                               
000150*                                                                 
000160*********************************************                     
000170* RECORD LENGTH 138 BYTES APPROX - SEE FIELD NOTES.               
000180*                                                                 
000190* ONE ROW WRITTEN PER MUNICIPALITY PROCESSED BY MM100.            
000200* MM300 REWRITES THE TWO -PER-1K- FIELDS MARKED BELOW ONLY.       
000210*                                                                 
000220* 03/04/22 DP  PR-4021  CREATED - 24 DERIVED FIGURES PER          
000230*             MUNICIPALITY, REPLACING THE OLD ANNUAL PRINTED      
000240*             STATISTICAL RETURN WITH A STORED RESULT ROW.        
000250* 19/07/23 DP  PR-4077  ADDED THE FIVE POPULATION-BASED           
000260*             RATES (PER-10K/1K) AND THE SET-INDICATORS.          
000270* 22/11/24 JH  PR-4190  RATE FIELDS NOW LEFT UNCHANGED (NOT       
000280*             ZEROED) WHEN THEIR SOURCE DATA IS MISSING -         
000290*             SET-INDICATORS ADDED SO MM300'S VERIFY PASS         
000300*             CAN TELL A GENUINE ZERO FROM "NEVER SET".           
000310*                                                                 
000320 01  MM-METRICS-RECORD.                                           
000330     03  MT-MUNI-CODE               PIC X(10).                    
000340*    KEY, FOREIGN KEY TO MM-MUNICIPALITY-RECORD.                  
000350*                                                                 
000360*    --------------- BASIC INFO (6) ---------------               
000370     03  MT-TOTAL-CHITALISHTA       PIC 9(9).                     
000380     03  MT-VILLAGE-CHITALISHTA     PIC 9(9).                     
000390     03  MT-CITY-CHITALISHTA        PIC 9(9).                     
000400     03  MT-STATE-SUBSIDY-AMOUNT    PIC S9(13)V9(2) COMP-3.       
000410     03  MT-SUBSIDY-PER-CAPITA      PIC S9(8)V9(2)  COMP-3.       
000420     03  MT-ADDITIONAL-POSITIONS    PIC S9(8)V9(2)  COMP-3.       
000430*                                                                 
000440*    ----------- REVENUE / EXPENSES (5) -----------               
000450     03  MT-REV-SUBSIDY-PERCENT     PIC S9(3)V9(2)  COMP-3.       
000460     03  MT-REV-RENT-PERCENT        PIC S9(3)V9(2)  COMP-3.       
000470     03  MT-REV-OTHER-PERCENT       PIC S9(3)V9(2)  COMP-3.       
000480     03  MT-EXP-SALARIES-PERCENT    PIC S9(3)V9(2)  COMP-3.       
000490     03  MT-EXP-OTHER-PERCENT       PIC S9(3)V9(2)  COMP-3.       
000500*                                                                 
000510*    ------------- PERSONNEL METRICS (8) ----------               
000520     03  MT-TOTAL-STAFF             PIC 9(9).                     
000530     03  MT-UNIQUE-EMP-CONTRACTS    PIC 9(9).                     
000540     03  MT-STAFF-HI-ED-PERCENT     PIC S9(3)V9(2)  COMP-3.       
000550     03  MT-STAFF-SEC-ED-PERCENT    PIC S9(3)V9(2)  COMP-3.       
000560     03  MT-SECRETARIES-COUNT       PIC 9(9).                     
000570     03  MT-SECR-HI-ED-PERCENT      PIC S9(3)V9(2)  COMP-3.       
000580     03  MT-AVG-INSURANCE-INCOME    PIC S9(8)V9(2)  COMP-3.       
000590     03  MT-NO-TRAINING-PERCENT     PIC S9(3)V9(2)  COMP-3.       
000600*                                                                 
000610*    --------- POPULATION-BASED METRICS (5) -------               
000620     03  MT-PER-10K-RESIDENTS       PIC S9(8)V9(1)  COMP-3.       
000630     03  MT-PER-1K-CHILDREN         PIC S9(8)V9(1)  COMP-3.       
000640*    REFRESHED BY MM300 FROM MU-POP-UNDER-15-AGG.                 
000650     03  MT-PER-1K-STUDENTS         PIC S9(8)V9(1)  COMP-3.       
000660     03  MT-PER-1K-KINDERGARTEN     PIC S9(8)V9(1)  COMP-3.       
000670     03  MT-PER-1K-ELDERLY          PIC S9(8)V9(1)  COMP-3.       
000680*    REFRESHED BY MM300 FROM MU-POP-OVER-65-AGG.                  
000690*                                                                 
000700*    --------------- SET-INDICATORS ---------------               
000710*    ONE BYTE PER CONDITIONAL BLOCK IN MM100/MM300 -              
000720*    "Y" ONCE THAT BLOCK HAS COMPUTED A REAL VALUE,               
000730*    LEFT "N" (AND THE FIGURES LEFT AT PRIOR VALUE)               
000740*    WHEN THE SOURCE ROW OR DENOMINATOR WAS ABSENT.               
000750     03  MT-SET-INDICATORS.                                       
000760         05  MT-SUBSIDY-SET         PIC X VALUE "N".              
000770             88  MT-SUBSIDY-IS-SET        VALUE "Y".              
000780         05  MT-REVENUE-SET         PIC X VALUE "N".              
000790             88  MT-REVENUE-IS-SET        VALUE "Y".              
000800         05  MT-EXPENSE-SET         PIC X VALUE "N".              
000810             88  MT-EXPENSE-IS-SET        VALUE "Y".              
000820         05  MT-NAP-SET             PIC X VALUE "N".              
000830             88  MT-NAP-IS-SET            VALUE "Y".              
000840         05  MT-TRAINING-SET        PIC X VALUE "N".              
000850             88  MT-TRAINING-IS-SET       VALUE "Y".              
000860         05  MT-PER-1K-CHILD-SET    PIC X VALUE "N".              
000870             88  MT-PER-1K-CHILD-IS-SET   VALUE "Y".              
000880         05  MT-PER-1K-ELDER-SET    PIC X VALUE "N".              
000890             88  MT-PER-1K-ELDER-IS-SET   VALUE "Y".              
000900         05  FILLER                 PIC X VALUE SPACE.            
000910     03  MT-SET-IND-ALT REDEFINES                                 
000920             MT-SET-INDICATORS     PIC X(08).                     
000930*    (SPARE - FLAT ONE-MOVE VIEW, SAME IDEA AS                    
000940*    COH-ALL-Q-TAXES IN THE OLD PAYROLL SUITE, KEPT               
000950*    READY FOR THE NEXT SET-INDICATOR SOMEONE ASKS FOR.)          
000960     03  FILLER                     PIC X(10).                    
