000100*********************************************                     
000110*                                                                 
000120*     RECORD DEFINITION FOR MUNICIPALITY                          
000130*      YEAR DATA (NSI/NAP RETURN) FILE                            
000140*     USES YD-MUNI-CODE + YD-YEAR AS KEY                          
000150*                                                                 
000160*********************************************                     
000170* RECORD LENGTH 158 BYTES APPROX - SEE FIELD NOTES.               
000180*                                                                 
000190* 03/04/22 DP  PR-4021  CREATED - BRINGS THE NSI SURVEY, THE      
000200*             NAP PAYROLL RETURN AND THE SUBSIDY ALLOTMENT        
000210*             ONTO ONE RECORD PER MUNICIPALITY PER YEAR SO        
000220*             MM100 CAN READ THE THREE YEARS IT NEEDS (NSI,       
000230*             NAP, LATEST) OFF A SINGLE KEYED FILE.               
000240* 19/07/23 DP  PR-4077  ADDED SUBSIDY/ALLOTMENT GROUP (FA,FB)     
000250*             AND STUDENT/KINDERGARTEN COUNTS (FU,FY), WHICH      
000260*             ONLY THE LATEST-YEAR ROW NEEDS TO CARRY.            
000270*                                                                 
000280 01  MM-MUNI-YEAR-RECORD.                                         
000290     03  YD-MUNI-CODE             PIC X(10).                      
000300*    PART OF COMPOSITE KEY WITH YD-YEAR.                          
000310     03  YD-YEAR                  PIC 9(4).                       
000320*    A MUNICIPALITY HAS ONE ROW PER YEAR.  MM100 READS            
000330*    THIS FILE KEYED BY YD-MUNI-CODE + YD-YEAR FOR                
000340*    YEAR 2022 ("NSI DATA"), YEAR 2023 ("NAP DATA")               
000350*    AND THE HIGHEST YEAR PRESENT ("LATEST DATA").                
000360*                                                                 
000370*    ------------- NSI SURVEY GROUP -------------                 
000380     03  YD-TOTAL-STAFF-COUNT     PIC 9(9).                       
000390*    NSI TOTAL STAFF - FIELD "EH".                                
000400     03  YD-STAFF-HI-ED-COUNT     PIC 9(9).                       
000410*    STAFF WITH HIGHER EDUCATION - FIELD "EI".                    
000420     03  YD-STAFF-SEC-ED-COUNT    PIC 9(9).                       
000430*    STAFF WITH SECONDARY EDUCATION - FIELD "EJ".                 
000440     03  YD-SECRETARIES-COUNT     PIC 9(9).                       
000450*    CHITALISHTE SECRETARIES - FIELD "EN".                        
000460     03  YD-SECR-HI-ED-COUNT      PIC 9(9).                       
000470*    SECRETARIES WITH HIGHER EDUCATION - FIELD "EO".              
000480     03  YD-REVENUE-GROUP.                                        
000490         05  YD-TOTAL-REVENUE     PIC S9(13)V9(2) COMP-3.         
000500*        TOTAL REVENUE, THOUSANDS BGN - FIELD "ER".               
000510         05  YD-REVENUE-SUBSIDY   PIC S9(13)V9(2) COMP-3.         
000520*        SUBSIDY REVENUE - FIELD "ES".                            
000530         05  YD-REVENUE-RENT      PIC S9(13)V9(2) COMP-3.         
000540*        RENT REVENUE - FIELD "ET".                               
000550     03  YD-EXPENSE-GROUP.                                        
000560         05  YD-TOTAL-EXPENSES    PIC S9(13)V9(2) COMP-3.         
000570*        TOTAL EXPENSES, THOUSANDS BGN - FIELD "EU".              
000580         05  YD-EXP-SALARIES      PIC S9(13)V9(2) COMP-3.         
000590*        SALARY EXPENSES - FIELD "EV".                            
000600         05  YD-EXP-SOC-SECURITY  PIC S9(13)V9(2) COMP-3.         
000610*        SOCIAL-SECURITY EXPENSES - FIELD "EW".                   
000620*                                                                 
000630*    ------------- NAP PAYROLL GROUP -------------                
000640     03  YD-AVG-INSURANCE-INCOME  PIC S9(8)V9(2)  COMP-3.         
000650*    AVERAGE INSURANCE INCOME - FIELD "EY".                       
000660     03  YD-UNIQUE-EMP-CONTRACTS  PIC 9(9).                       
000670*    UNIQUE EMPLOYMENT-CONTRACT COUNT - FIELD "EZ".               
000680*                                                                 
000690*    --------- SUBSIDY / ALLOTMENT GROUP ---------                
000700*    (CARRIED ON THE LATEST-YEAR ROW ONLY)                        
000710     03  YD-SUBSIDIZED-POSITIONS  PIC 9(9).                       
000720*    SUBSIDIZED FTE POSITIONS - FIELD "FA".                       
000730     03  YD-ADDITIONAL-POSITIONS  PIC 9(9).                       
000740*    ADDITIONALLY ALLOTTED FTE POSITIONS - FIELD "FB".            
000750     03  YD-STUDENTS-NUMBER       PIC 9(9).                       
000760*    STUDENTS COUNT - FIELD "FU".                                 
000770     03  YD-KIDS-KINDERGARTENS    PIC 9(9).                       
000780*    KINDERGARTEN CHILDREN COUNT - FIELD "FY".                    
000790     03  FILLER                   PIC X(10).                      
