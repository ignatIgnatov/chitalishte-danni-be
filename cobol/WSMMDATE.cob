000100*********************************************                     
000110*                                                                 
000120*         SHARED RUN-DATE WORK AREA                               
000130*     FOR THE MUNICIPALITY METRICS SUITE                          
000140*                                                                 
000150*********************************************                     
000160* COPIED INTO EVERY MM0nn/MM1nn/MM2nn/MM3nn PROGRAM SO THE        
000170* START/END BANNER LINES ALL STAMP THE SAME WAY.                  
000180*                                                                 
000190* 24/06/89 RA  - CREATED (AS WS-RUN-DATE, UK FORM ONLY).          
000200* 19/02/98 PD  Y2K-07   CCYY THROUGHOUT, ISO VIEW ADDED SO        
000210*             THE NEW NSI EXTRACTS (WHICH ARRIVE ISO-DATED)       
000220*             CAN BE COMPARED WITHOUT RE-EDITING.                 
000230* 14/05/03 MT  CR-2690  ADDED USA VIEW FOR THE EUROSTAT           
000240*             COVER SHEET, WHICH WANTS MM/DD/CCYY.                
000250*                                                                 
000260 01  MM-RUN-DATE-WORK.                                            
000270     03  MM-RUN-DATE-ACCEPT.                                      
000280*    RECEIVES THE ACCEPT ... FROM DATE DIRECTLY - KEPT            
000290*    SEPARATE FROM THE COMP FORM SO IT CAN BE MOVED STRAIGHT      
000300*    INTO THE X-FORM VIEWS BELOW WITHOUT RE-EDITING.              
000310         05  MM-ACC-CCYY           PIC 9(04).                     
000320         05  MM-ACC-MM             PIC 9(02).                     
000330         05  MM-ACC-DD             PIC 9(02).                     
000340     03  MM-RUN-DATE-BIN           PIC 9(8) COMP.                 
000350*    CCYYMMDD, MOVED FROM MM-RUN-DATE-ACCEPT FOR STORAGE/         
000360*    COMPARE USE - NOT REDEFINED OVER, AS A COMP FIELD'S          
000370*    INTERNAL FORM IS NOT THE SAME AS ITS DISPLAY DIGITS.         
000380     03  MM-RUN-DATE-ISO           PIC X(10).                     
000390     03  MM-ISO-VIEW REDEFINES MM-RUN-DATE-ISO.                   
000400         05  MM-ISO-CCYY           PIC X(04).                     
000410         05  FILLER                PIC X      VALUE "-".          
000420         05  MM-ISO-MM             PIC XX.                        
000430         05  FILLER                PIC X      VALUE "-".          
000440         05  MM-ISO-DD             PIC XX.                        
000450     03  MM-UK-VIEW REDEFINES MM-RUN-DATE-ISO.                    
000460         05  MM-UK-DD              PIC XX.                        
000470         05  FILLER                PIC X      VALUE "/".          
000480         05  MM-UK-MM              PIC XX.                        
000490         05  FILLER                PIC X      VALUE "/".          
000500         05  MM-UK-CCYY            PIC X(04).                     
000510     03  MM-USA-VIEW REDEFINES MM-RUN-DATE-ISO.                   
000520         05  MM-USA-MM             PIC XX.                        
000530         05  FILLER                PIC X      VALUE "/".          
000540         05  MM-USA-DD             PIC XX.                        
000550         05  FILLER                PIC X      VALUE "/".          
000560         05  MM-USA-CCYY           PIC X(04).                     
